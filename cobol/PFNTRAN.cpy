000100******************************************************************
000110* COPYBOOK    : PFNTRAN                                          *
000120* APLICACION  : FINANZAS PERSONALES (PFN)                        *
000130* DESCRIPCION : LAYOUT DEL MAESTRO DE TRANSACCIONES DEL USUARIO. *
000140*             : UNA TRANSACCION ES UN INGRESO O UN EGRESO YA     *
000150*             : CLASIFICADO, YA SEA CAPTURADO A MANO POR EL      *
000160*             : USUARIO O IMPORTADO DE UN ARCHIVO DE BANCO.      *
000170* ARCHIVOS    : PFNTRANM (PS, LINE SEQUENTIAL, LRECL=245)        *
000180* USADO POR   : PFN3010, PFN3020, PFN3030, PFN3040, PFN3050      *
000190******************************************************************
000200* HISTORIAL DE CAMBIOS                                           *
000210* FECHA       PROG.  TICKET     DESCRIPCION                      *
000220* ----------  -----  ---------  ------------------------------   *
000230* 2019-02-11  EEDR   SEM-00118  VERSION INICIAL DEL LAYOUT.      *
000240* 2020-07-06  EEDR   SEM-00204  SE AGREGA TRAN-ID-EXTERNO PARA   *
000250*                               DEDUPLICACION DE IMPORTACIONES.  *
000260* 2021-01-14  MRAM   SEM-00251  SE AGREGA TRAN-ORIGEN Y SUS 88   *
000270*                               PARA DISTINGUIR CSV/EXCEL/MANUAL.*
000280* 2023-05-30  EEDR   SEM-00340  SE DESGLOSA TRAN-FECHA-R PARA    *
000290*                               COMPARAR AAAA-MM SIN FUNC.       *
000295* 2024-03-19  JLPB   SEM-00412  SE AMPLIA TRAN-CATEGORIA DE 19   *
000296*                               A 20 POS. PARA IGUALAR PFNIMP.   *
000300******************************************************************
000310 01  REG-TRANMAE.
000320*--------------------------------------------------------------*
000330*    LLAVE PRIMARIA DEL REGISTRO                                *
000340*--------------------------------------------------------------*
000350     05  TRAN-ID                     PIC X(36).
000360*--------------------------------------------------------------*
000370*    USUARIO PROPIETARIO DE LA TRANSACCION                     *
000380*--------------------------------------------------------------*
000390     05  TRAN-USUARIO                PIC X(36).
000400*--------------------------------------------------------------*
000410*    DESCRIPCION / BENEFICIARIO                                *
000420*--------------------------------------------------------------*
000430     05  TRAN-TITULO                 PIC X(40).
000440*--------------------------------------------------------------*
000450*    MONTO, SIEMPRE POSITIVO. EL SIGNO LO DA TRAN-TIPO.         *
000460*--------------------------------------------------------------*
000470     05  TRAN-MONTO                  PIC 9(08)V99.
000480*--------------------------------------------------------------*
000490*    CATEGORIA DE GASTO O INGRESO (SEM-00204). ANCHO           *
000500*    AJUSTADO A 20 POSICIONES EN SEM-00412.                    *
000510*--------------------------------------------------------------*
000520     05  TRAN-CATEGORIA-GRP.
000530         10  TRAN-CATEGORIA          PIC X(20).
000550*--------------------------------------------------------------*
000560*    TIPO DE MOVIMIENTO. VALORES VALIDOS SON income Y expense.  *
000570*--------------------------------------------------------------*
000580     05  TRAN-TIPO                   PIC X(07).
000590         88  TRAN-ES-INGRESO             VALUE 'income '.
000600         88  TRAN-ES-EGRESO              VALUE 'expense'.
000610*--------------------------------------------------------------*
000620*    FECHA DE LA TRANSACCION, FORMATO AAAA-MM-DD.               *
000630*    REDEFINE POR COMPONENTES PARA COMPARAR MES SIN FUNC.       *
000640*--------------------------------------------------------------*
000650     05  TRAN-FECHA                  PIC X(10).
000660     05  TRAN-FECHA-R REDEFINES TRAN-FECHA.
000670         10  TRAN-FEC-ANIO           PIC X(04).
000680         10  FILLER                  PIC X(01).
000690         10  TRAN-FEC-MES            PIC X(02).
000700         10  FILLER                  PIC X(01).
000710         10  TRAN-FEC-DIA            PIC X(02).
000720     05  TRAN-FEC-ANIOMES REDEFINES TRAN-FECHA.
000730         10  TRAN-FEC-AAAAMM         PIC X(07).
000740         10  FILLER                  PIC X(03).
000750*--------------------------------------------------------------*
000760*    LLAVE DE DEDUPLICACION PARA FILAS IMPORTADAS. EN BLANCO    *
000770*    CUANDO LA FILA FUE CAPTURADA A MANO (TRAN-ORIGEN=manual).  *
000780*    FILLER RESERVADO PARA CRECIMIENTO DE LA LLAVE COMPUESTA.   *
000790*--------------------------------------------------------------*
000800     05  TRAN-ID-EXTERNO-GRP.
000810         10  TRAN-ID-EXTERNO         PIC X(79).
000820         10  FILLER                  PIC X(01).
000830*--------------------------------------------------------------*
000840*    ORIGEN DEL REGISTRO.                                       *
000850*--------------------------------------------------------------*
000860     05  TRAN-ORIGEN                 PIC X(06).
000870         88  TRAN-ORIGEN-MANUAL          VALUE 'manual'.
000880         88  TRAN-ORIGEN-CSV             VALUE 'csv   '.
000890         88  TRAN-ORIGEN-EXCEL           VALUE 'excel '.
000900*--------------------------------------------------------------*
000910*    LARGO TOTAL DEL REGISTRO = 245 (VER TABLA FILES DEL PLIEGO *
000920*    DE REQUERIMIENTOS SEM-00118).                              *
000930*--------------------------------------------------------------*
