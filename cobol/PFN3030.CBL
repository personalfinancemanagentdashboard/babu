000100******************************************************************
000110* FECHA       : 14/09/1989                                       *
000120* PROGRAMADOR : R. QUIÑONEZ VELIZ (RQV)                          *
000130* APLICACION  : FINANZAS PERSONALES                              *
000140* PROGRAMA    : PFN3030                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : ARMA EL RESUMEN FINANCIERO DE UN USUARIO: TOTAL  *
000170*             : DE INGRESOS Y EGRESOS, GASTO POR CATEGORIA,      *
000180*             : COMPARATIVO DE GASTO MES ACTUAL CONTRA MES       *
000190*             : ANTERIOR, PROXIMOS PAGOS Y AVANCE DE METAS.      *
000200* ARCHIVOS    : PFNTRANM, PFNBILLM, PFNGOALM (ENTRADA)           *
000210* PROGRAMA(S) : NO APLICA                                        *
000220* BPM/RATIONAL: 228903                                           *
000230******************************************************************
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.    PFN3030.
000260 AUTHOR.        R. QUIÑONEZ VELIZ.
000270 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPTO. DESARROLLO.
000280 DATE-WRITTEN.  14/09/1989.
000290 DATE-COMPILED.
000300 SECURITY.      USO INTERNO - BANCO INDUSTRIAL, S.A.
000310******************************************************************
000320* BITACORA DE CAMBIOS                                            *
000330* ---------------------------------------------------------------*
000340* 14/09/1989 RQV  REQ-0475  VERSION INICIAL. TOTALES DE INGRESO  *
000350*                           Y EGRESO, BALANCE NETO.              *
000360* 11/02/1991 RQV  REQ-0518  SE AGREGA GASTO ACUMULADO POR        *
000370*                           CATEGORIA.                           *
000380* 27/07/1993 MTZ  REQ-0605  SE AGREGA COMPARATIVO DE GASTO DEL   *
000390*                           MES EN CURSO CONTRA EL MES ANTERIOR, *
000400*                           CON RETROCESO DE ANIO EN ENERO.      *
000410* 15/12/1995 MTZ  REQ-0655  SE AGREGA LA SELECCION DE LOS        *
000420*                           PROXIMOS 5 PAGOS POR VENCER.         *
000430* 30/09/1998 PDG  Y2K-0021  REVISION Y2K: CALCULO DE MES         *
000440*                           ANTERIOR CONFIRMADO CON ANIO DE 4    *
000450*                           DIGITOS. SIN CAMBIOS DE CODIGO.      *
000460* 09/05/1999 PDG  Y2K-0034  PRUEBA DE REGRESION Y2K CERRADA SIN  *
000470*                           HALLAZGOS EN ESTE PROGRAMA.          *
000480* 03/11/2006 CFL  REQ-0885  SE AGREGA EL AVANCE PORCENTUAL DE    *
000490*                           LAS METAS DE AHORRO AL RESUMEN.      *
000501* 30/05/2023 EEDR SEM-0342  SE ACTUALIZA LA LECTURA DE GOALMAST  *
000502*                           A LOS ANCHOS VIGENTES DE LOS         *
000503*                           COPYBOOKS PFNTRAN/PFNBILL/PFNGOAL.   *
000504* 10/06/2024 JLPB SEM-00415 LOS INDICES DE TRABAJO I Y J SE      *
000505*                           DECLARAN COMO 77, POR SER CONTADORES *
000506*                           SUELTOS SIN RELACION ENTRE SI.        *
000507* 15/07/2024 JLPB SEM-00417 WKS-GOAL-PORCENTAJE TENIA DOS        *
000508*                           DECIMALES Y EL ROUNDED REDONDEABA AL *
000509*                           CENTESIMO EN VEZ DE AL PORCENTAJE    *
000510*                           ENTERO. SE DECLARA COMO ENTERO,      *
000511*                           IGUAL QUE LOS SCORES DE PFN3020.     *
000512******************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT TRANMAST ASSIGN TO PFNTRANM
000610                     ORGANIZATION IS LINE SEQUENTIAL
000620                     FILE STATUS  IS FS-TRANMAST.
000630     SELECT BILLMAST ASSIGN TO PFNBILLM
000640                     ORGANIZATION IS LINE SEQUENTIAL
000650                     FILE STATUS  IS FS-BILLMAST.
000660     SELECT GOALMAST ASSIGN TO PFNGOALM
000670                     ORGANIZATION IS LINE SEQUENTIAL
000680                     FILE STATUS  IS FS-GOALMAST.
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  TRANMAST
000720     LABEL RECORDS ARE STANDARD
000730     RECORD CONTAINS 245 CHARACTERS.
000740     COPY PFNTRAN.
000750 FD  BILLMAST
000760     LABEL RECORDS ARE STANDARD
000770     RECORD CONTAINS 152 CHARACTERS.
000780     COPY PFNBILL.
000790 FD  GOALMAST
000800     LABEL RECORDS ARE STANDARD
000810     RECORD CONTAINS 148 CHARACTERS.
000820     COPY PFNGOAL.
000830 WORKING-STORAGE SECTION.
000840******************************************************************
000850*          VARIABLES DE FILE STATUS Y CONTROL DE ARCHIVOS        *
000860******************************************************************
000870 01  WKS-FILE-STATUS.
000880     02  FS-TRANMAST                 PIC 9(02) VALUE ZEROS.
000890     02  FS-BILLMAST                 PIC 9(02) VALUE ZEROS.
000900     02  FS-GOALMAST                 PIC 9(02) VALUE ZEROS.
000910     02  FILLER                      PIC X(01) VALUE SPACES.
000920 01  WKS-SWITCHES.
000930     02  WKS-FIN-TRANMAST            PIC 9(01) VALUE 0.
000940         88  FIN-TRANMAST                       VALUE 1.
000950     02  WKS-FIN-BILLMAST            PIC 9(01) VALUE 0.
000960         88  FIN-BILLMAST                       VALUE 1.
000970     02  WKS-FIN-GOALMAST            PIC 9(01) VALUE 0.
000980         88  FIN-GOALMAST                       VALUE 1.
000990     02  FILLER                      PIC X(01) VALUE SPACES.
001000******************************************************************
001010*          PARAMETROS DE CORRIDA (USUARIO Y FECHA DE CORRIDA)    *
001020******************************************************************
001030 01  WKS-PARAMETROS.
001040     02  WKS-USUARIO-PROCESO         PIC X(36) VALUE SPACES.
001050     02  WKS-FECHA-CORRIDA           PIC X(10) VALUE SPACES.
001060     02  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
001070         03  WKS-FC-ANIO             PIC 9(04).
001080         03  FILLER                  PIC X(01).
001090         03  WKS-FC-MES              PIC 9(02).
001100         03  FILLER                  PIC X(01).
001110         03  WKS-FC-DIA              PIC 9(02).
001120 01  WKS-MESES.
001130     02  WKS-MES-ACTUAL              PIC X(07) VALUE SPACES.
001140     02  WKS-MES-ANTERIOR            PIC X(07) VALUE SPACES.
001150     02  WKS-ANT-ANIO                PIC 9(04) COMP VALUE 0.
001160     02  WKS-ANT-MES                 PIC 9(02) COMP VALUE 0.
001170     02  FILLER                      PIC X(01) VALUE SPACES.
001180******************************************************************
001190*          TABLA DE GASTO ACUMULADO POR CATEGORIA (TODO EL       *
001200*          HISTORICO, NO SOLO EL MES EN CURSO -- REQ-0518)       *
001210******************************************************************
001220 01  WKS-NUM-CATEGORIAS              PIC 9(02) COMP VALUE 0.
001230 01  WKS-TABLA-CATEGORIAS.
001240     02  FILLER                      PIC X(01) VALUE SPACES.
001250     02  WKS-CATEGORIA-ENT OCCURS 1 TO 50 TIMES
001260                           DEPENDING ON WKS-NUM-CATEGORIAS
001270                           INDEXED BY IDX-CAT.
001280         03  WKS-CAT-NOMBRE          PIC X(20).
001290         03  WKS-CAT-MONTO           PIC S9(10)V99.
001300 01  WKS-CAT-ENCONTRADA              PIC 9(01) VALUE 0.
001310     88  CAT-ENCONTRADA                         VALUE 1.
001320******************************************************************
001330*          ACUMULADORES GENERALES DE LA CORRIDA                  *
001340******************************************************************
001350 01  WKS-TOTALES.
001360     02  WKS-TOTAL-INGRESO           PIC S9(10)V99 VALUE 0.
001370     02  WKS-TOTAL-EGRESO            PIC S9(10)V99 VALUE 0.
001380     02  WKS-BALANCE-NETO            PIC S9(10)V99 VALUE 0.
001390     02  WKS-GASTO-MES-ACTUAL        PIC S9(10)V99 VALUE 0.
001400     02  WKS-GASTO-MES-ANTERIOR      PIC S9(10)V99 VALUE 0.
001410     02  WKS-VARIACION-MES           PIC S9(10)V99 VALUE 0.
001420     02  WKS-VARIACION-SIGNO         PIC X(01) VALUE SPACES.
001430     02  FILLER                      PIC X(01) VALUE SPACES.
001440******************************************************************
001450*          TABLA DE LOS PROXIMOS 5 PAGOS POR VENCER (REQ-0655)   *
001460******************************************************************
001470 01  WKS-BILL-TOP-CONT               PIC 9(01) COMP VALUE 0.
001480 01  WKS-BILL-TOP.
001490     02  WKS-BILL-TOP-ENT OCCURS 5 TIMES.
001500         03  WKS-BTOP-NOMBRE         PIC X(40).
001510         03  WKS-BTOP-MONTO          PIC 9(08)V99.
001520         03  WKS-BTOP-CATEGORIA      PIC X(20).
001530         03  WKS-BTOP-VENCE          PIC X(10).
001540         03  FILLER                  PIC X(01).
001550******************************************************************
001560*          CAMPOS DE TRABAJO PARA AVANCE DE METAS (REQ-0885)     *
001570******************************************************************
001580 01  WKS-METAS.
001590     02  WKS-GOAL-PORCENTAJE         PIC S9(03) VALUE 0.
001600     02  FILLER                      PIC X(01) VALUE SPACES.
001610******************************************************************
001620*          INDICES DE TRABAJO. SE DECLARAN COMO 77 POR SER        *
001625*          CONTADORES SUELTOS SIN RELACION ENTRE SI (COMP)        *
001630******************************************************************
001635 77  I                               PIC 9(02) COMP VALUE 0.
001637 77  J                               PIC 9(02) COMP VALUE 0.
001680 PROCEDURE DIVISION.
001690 100-PRINCIPAL SECTION.
001700     ACCEPT WKS-USUARIO-PROCESO FROM SYSIN
001710     ACCEPT WKS-FECHA-CORRIDA   FROM SYSIN
001720     MOVE WKS-FECHA-CORRIDA(1:7) TO WKS-MES-ACTUAL
001730     PERFORM 130-CALCULA-MES-ANTERIOR
001740     PERFORM 200-PROCESA-TRANSACCIONES
001750     PERFORM 220-CALCULA-BALANCE-NETO
001760     PERFORM 230-CALCULA-VARIACION-MES
001770     PERFORM 240-SELECCIONA-PROXIMOS-PAGOS
001780     PERFORM 260-IMPRIME-RESUMEN
001790     STOP RUN.
001800 100-PRINCIPAL-E. EXIT.
001810
001820*--------> CALCULA EL MES ANTERIOR AL DE LA CORRIDA, CON         *
001830*          RETROCESO DE ANIO CUANDO EL MES DE CORRIDA ES ENERO   *
001840*          (REQ-0605)                                            *
001850 130-CALCULA-MES-ANTERIOR SECTION.
001860     IF WKS-FC-MES = 1
001870        COMPUTE WKS-ANT-ANIO = WKS-FC-ANIO - 1
001880        MOVE 12 TO WKS-ANT-MES
001890     ELSE
001900        MOVE WKS-FC-ANIO TO WKS-ANT-ANIO
001910        COMPUTE WKS-ANT-MES = WKS-FC-MES - 1
001920     END-IF
001930     STRING WKS-ANT-ANIO '-' WKS-ANT-MES
001940            DELIMITED BY SIZE INTO WKS-MES-ANTERIOR.
001950 130-CALCULA-MES-ANTERIOR-E. EXIT.
001960
001970*--------> PASADA UNICA AL MAESTRO DE TRANSACCIONES DEL USUARIO  *
001980 200-PROCESA-TRANSACCIONES SECTION.
001990     OPEN INPUT TRANMAST
002000     IF FS-TRANMAST NOT = 0
002010        PERFORM 910-ERROR-APERTURA
002020     END-IF
002030     READ TRANMAST
002040          AT END SET FIN-TRANMAST TO TRUE
002050     END-READ
002060     PERFORM 205-LEE-TRANMAST UNTIL FIN-TRANMAST
002070     CLOSE TRANMAST.
002080 200-PROCESA-TRANSACCIONES-E. EXIT.
002090
002100*--------> CUERPO DEL CICLO DE LECTURA DE TRANMAST                *
002110 205-LEE-TRANMAST SECTION.
002120     IF TRAN-USUARIO = WKS-USUARIO-PROCESO
002130        PERFORM 210-ACUMULA-MOVIMIENTO
002140     END-IF
002150     READ TRANMAST
002160          AT END SET FIN-TRANMAST TO TRUE
002170     END-READ.
002180 205-LEE-TRANMAST-E. EXIT.
002190
002200*--------> CLASIFICA CADA MOVIMIENTO EN LOS ACUMULADORES         *
002210 210-ACUMULA-MOVIMIENTO SECTION.
002220     EVALUATE TRUE
002230        WHEN TRAN-ES-INGRESO
002240           ADD TRAN-MONTO TO WKS-TOTAL-INGRESO
002250        WHEN TRAN-ES-EGRESO
002260           ADD TRAN-MONTO TO WKS-TOTAL-EGRESO
002270           PERFORM 211-ACUMULA-CATEGORIA
002280           IF TRAN-FEC-AAAAMM = WKS-MES-ACTUAL
002290              ADD TRAN-MONTO TO WKS-GASTO-MES-ACTUAL
002300           END-IF
002310           IF TRAN-FEC-AAAAMM = WKS-MES-ANTERIOR
002320              ADD TRAN-MONTO TO WKS-GASTO-MES-ANTERIOR
002330           END-IF
002340     END-EVALUATE.
002350 210-ACUMULA-MOVIMIENTO-E. EXIT.
002360
002370 211-ACUMULA-CATEGORIA SECTION.
002380     MOVE 0 TO WKS-CAT-ENCONTRADA
002390     IF WKS-NUM-CATEGORIAS > 0
002400        SET IDX-CAT TO 1
002410        SEARCH WKS-CATEGORIA-ENT
002420           AT END CONTINUE
002430           WHEN WKS-CAT-NOMBRE(IDX-CAT) = TRAN-CATEGORIA
002440              ADD TRAN-MONTO TO WKS-CAT-MONTO(IDX-CAT)
002450              MOVE 1 TO WKS-CAT-ENCONTRADA
002460        END-SEARCH
002470     END-IF
002480     IF NOT CAT-ENCONTRADA AND WKS-NUM-CATEGORIAS < 50
002490        ADD 1 TO WKS-NUM-CATEGORIAS
002500        MOVE TRAN-CATEGORIA TO
002510             WKS-CAT-NOMBRE(WKS-NUM-CATEGORIAS)
002520        MOVE TRAN-MONTO     TO
002530             WKS-CAT-MONTO(WKS-NUM-CATEGORIAS)
002540     END-IF.
002550 211-ACUMULA-CATEGORIA-E. EXIT.
002560
002570*--------> BALANCE NETO = INGRESO - EGRESO                       *
002580 220-CALCULA-BALANCE-NETO SECTION.
002590     COMPUTE WKS-BALANCE-NETO =
002600        WKS-TOTAL-INGRESO - WKS-TOTAL-EGRESO.
002610 220-CALCULA-BALANCE-NETO-E. EXIT.
002620
002630*--------> VARIACION MES ACTUAL CONTRA MES ANTERIOR (REQ-0605)   *
002640 230-CALCULA-VARIACION-MES SECTION.
002650     IF WKS-GASTO-MES-ACTUAL > WKS-GASTO-MES-ANTERIOR
002660        COMPUTE WKS-VARIACION-MES =
002670           WKS-GASTO-MES-ACTUAL - WKS-GASTO-MES-ANTERIOR
002680        MOVE '+' TO WKS-VARIACION-SIGNO
002690     ELSE
002700        COMPUTE WKS-VARIACION-MES =
002710           WKS-GASTO-MES-ANTERIOR - WKS-GASTO-MES-ACTUAL
002720        MOVE ' ' TO WKS-VARIACION-SIGNO
002730     END-IF.
002740 230-CALCULA-VARIACION-MES-E. EXIT.
002750
002760*--------> SELECCIONA LOS PROXIMOS 5 PAGOS POR VENCER, EN ORDEN  *
002770*          ASCENDENTE DE FECHA (INSERCION EN TABLA PEQUENA)      *
002780 240-SELECCIONA-PROXIMOS-PAGOS SECTION.
002790     OPEN INPUT BILLMAST
002800     IF FS-BILLMAST NOT = 0
002810        PERFORM 910-ERROR-APERTURA
002820     END-IF
002830     READ BILLMAST
002840          AT END SET FIN-BILLMAST TO TRUE
002850     END-READ
002860     PERFORM 242-LEE-BILLMAST UNTIL FIN-BILLMAST
002870     CLOSE BILLMAST
002880     PERFORM 250-CALCULA-AVANCE-METAS.
002890 240-SELECCIONA-PROXIMOS-PAGOS-E. EXIT.
002900
002910*--------> CUERPO DEL CICLO DE LECTURA DE BILLMAST                *
002920 242-LEE-BILLMAST SECTION.
002930     IF BILL-USUARIO = WKS-USUARIO-PROCESO AND
002940        BILL-FECHA-VENCE NOT < WKS-FECHA-CORRIDA
002950        PERFORM 245-INSERTA-PAGO-ORDENADO
002960     END-IF
002970     READ BILLMAST
002980          AT END SET FIN-BILLMAST TO TRUE
002990     END-READ.
003000 242-LEE-BILLMAST-E. EXIT.
003010
003020*--------> INSERTA UN PAGO EN LA TABLA DE LOS 5 MAS PROXIMOS,    *
003030*          RECORRIENDO DE ATRAS HACIA ADELANTE PARA ABRIR ESPACIO*
003040 245-INSERTA-PAGO-ORDENADO SECTION.
003050     IF WKS-BILL-TOP-CONT < 5
003060        ADD 1 TO WKS-BILL-TOP-CONT
003070     ELSE
003080        IF BILL-FECHA-VENCE >= WKS-BTOP-VENCE(5)
003090           GO TO 245-INSERTA-PAGO-ORDENADO-E
003100        END-IF
003110     END-IF
003120     MOVE WKS-BILL-TOP-CONT TO J
003130     PERFORM 246-DESPLAZA-PAGO
003140        UNTIL J = 1 OR
003150              BILL-FECHA-VENCE >= WKS-BTOP-VENCE(J - 1)
003160     MOVE BILL-NOMBRE     TO WKS-BTOP-NOMBRE(J)
003170     MOVE BILL-MONTO      TO WKS-BTOP-MONTO(J)
003180     MOVE BILL-CATEGORIA  TO WKS-BTOP-CATEGORIA(J)
003190     MOVE BILL-FECHA-VENCE TO WKS-BTOP-VENCE(J).
003200 245-INSERTA-PAGO-ORDENADO-E. EXIT.
003210
003220*--------> CUERPO DEL CICLO DE DESPLAZAMIENTO EN LA TABLA         *
003230 246-DESPLAZA-PAGO SECTION.
003240     MOVE WKS-BTOP-NOMBRE(J - 1)    TO WKS-BTOP-NOMBRE(J)
003250     MOVE WKS-BTOP-MONTO(J - 1)     TO WKS-BTOP-MONTO(J)
003260     MOVE WKS-BTOP-CATEGORIA(J - 1) TO WKS-BTOP-CATEGORIA(J)
003270     MOVE WKS-BTOP-VENCE(J - 1)     TO WKS-BTOP-VENCE(J)
003280     SUBTRACT 1 FROM J.
003290 246-DESPLAZA-PAGO-E. EXIT.
003300
003310*--------> AVANCE PORCENTUAL DE CADA META (REQ-0885)             *
003320 250-CALCULA-AVANCE-METAS SECTION.
003330     OPEN INPUT GOALMAST
003340     IF FS-GOALMAST NOT = 0
003350        PERFORM 910-ERROR-APERTURA
003360     END-IF
003370     READ GOALMAST
003380          AT END SET FIN-GOALMAST TO TRUE
003390     END-READ
003400     PERFORM 255-LEE-GOALMAST UNTIL FIN-GOALMAST
003410     CLOSE GOALMAST.
003420 250-CALCULA-AVANCE-METAS-E. EXIT.
003430
003440*--------> CUERPO DEL CICLO DE LECTURA DE GOALMAST                *
003450 255-LEE-GOALMAST SECTION.
003460     IF GOAL-USUARIO = WKS-USUARIO-PROCESO
003470        IF GOAL-MONTO-META = 0
003480           MOVE 0 TO WKS-GOAL-PORCENTAJE
003490        ELSE
003500           COMPUTE WKS-GOAL-PORCENTAJE ROUNDED =
003510              GOAL-MONTO-ACTUAL / GOAL-MONTO-META * 100
003520        END-IF
003530        DISPLAY "GOAL: " GOAL-TITULO " " WKS-GOAL-PORCENTAJE "%"
003540     END-IF
003550     READ GOALMAST
003560          AT END SET FIN-GOALMAST TO TRUE
003570     END-READ.
003580 255-LEE-GOALMAST-E. EXIT.
003590
003600*--------> IMPRIME EL BLOQUE DE RESUMEN FINANCIERO (POR DISPLAY) *
003610 260-IMPRIME-RESUMEN SECTION.
003620     DISPLAY "=========================================="
003630     DISPLAY "  PFN3030 - RESUMEN FINANCIERO"
003640     DISPLAY "=========================================="
003650     DISPLAY "TOTAL INCOME    : " WKS-TOTAL-INGRESO
003660     DISPLAY "TOTAL EXPENSES  : " WKS-TOTAL-EGRESO
003670     DISPLAY "NET BALANCE     : " WKS-BALANCE-NETO
003680     PERFORM 262-IMPRIME-CATEGORIA
003690        VARYING I FROM 1 BY 1 UNTIL I > WKS-NUM-CATEGORIAS
003700     DISPLAY "CURRENT MONTH EXPENSE  : " WKS-GASTO-MES-ACTUAL
003710     DISPLAY "PREVIOUS MONTH EXPENSE : " WKS-GASTO-MES-ANTERIOR
003720     DISPLAY "MONTH CHANGE           : " WKS-VARIACION-SIGNO
003730             WKS-VARIACION-MES
003740     PERFORM 264-IMPRIME-PAGO-PROXIMO
003750        VARYING I FROM 1 BY 1 UNTIL I > WKS-BILL-TOP-CONT
003760     DISPLAY "==========================================".
003770 260-IMPRIME-RESUMEN-E. EXIT.
003780
003790*--------> CUERPO DEL CICLO DE IMPRESION DE CATEGORIAS            *
003800 262-IMPRIME-CATEGORIA SECTION.
003810     DISPLAY "  " WKS-CAT-NOMBRE(I) " : " WKS-CAT-MONTO(I).
003820 262-IMPRIME-CATEGORIA-E. EXIT.
003830
003840*--------> CUERPO DEL CICLO DE IMPRESION DE PROXIMOS PAGOS        *
003850 264-IMPRIME-PAGO-PROXIMO SECTION.
003860     DISPLAY "UPCOMING BILL: " WKS-BTOP-NOMBRE(I) " "
003870             WKS-BTOP-MONTO(I) " DUE " WKS-BTOP-VENCE(I).
003880 264-IMPRIME-PAGO-PROXIMO-E. EXIT.
003890
003900*--------> RUTINA COMUN DE ERROR DE APERTURA DE ARCHIVOS         *
003910 910-ERROR-APERTURA SECTION.
003920     DISPLAY "================================================"
003930     DISPLAY "   HUBO UN ERROR AL ABRIR LOS ARCHIVOS DE PFN3030"
003940     DISPLAY " FS-TRANMAST : (" FS-TRANMAST ")"
003950     DISPLAY " FS-BILLMAST : (" FS-BILLMAST ")"
003960     DISPLAY " FS-GOALMAST : (" FS-GOALMAST ")"
003970     DISPLAY "================================================"
003980     MOVE 91 TO RETURN-CODE
003990     STOP RUN.
004000 910-ERROR-APERTURA-E. EXIT.
