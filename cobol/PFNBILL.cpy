000100******************************************************************
000110* COPYBOOK    : PFNBILL                                          *
000120* APLICACION  : FINANZAS PERSONALES (PFN)                        *
000130* DESCRIPCION : LAYOUT DEL MAESTRO DE PAGOS RECURRENTES (BILLS)  *
000140*             : DEL USUARIO. UN BILL ES UN PAGO CON MONTO Y      *
000150*             : FECHA DE VENCIMIENTO.                            *
000160* ARCHIVOS    : PFNBILLM (PS, LINE SEQUENTIAL, LRECL=152)        *
000170* USADO POR   : PFN3020, PFN3030                                 *
000180******************************************************************
000190* HISTORIAL DE CAMBIOS                                           *
000200* FECHA       PROG.  TICKET     DESCRIPCION                      *
000210* ----------  -----  ---------  ------------------------------   *
000220* 2019-02-12  EEDR   SEM-00121  VERSION INICIAL DEL LAYOUT.      *
000230* 2022-03-08  MRAM   SEM-00305  BILL-CATEGORIA SE RECORTA A 19   *
000240*                               Y SE DEJA 1 BYTE DE FILLER PARA  *
000250*                               UN FUTURO INDICADOR DE ESTADO.   *
000255* 2024-03-19  JLPB   SEM-00412  SE REVIERTE SEM-00305: BILL-CATEG*
000258*                               ORIA VUELVE A 20 POS. (IGUAL A   *
000259*                               PFNIMP/PFNTRAN). SE QUITA FILLER.*
000260******************************************************************
000270 01  REG-BILLMAE.
000280*--------------------------------------------------------------*
000290*    LLAVE PRIMARIA DEL REGISTRO                                *
000300*--------------------------------------------------------------*
000310     05  BILL-ID                     PIC X(36).
000320*--------------------------------------------------------------*
000330*    USUARIO PROPIETARIO DEL PAGO                                *
000340*--------------------------------------------------------------*
000350     05  BILL-USUARIO                PIC X(36).
000360*--------------------------------------------------------------*
000370*    NOMBRE DEL PAGO                                             *
000380*--------------------------------------------------------------*
000390     05  BILL-NOMBRE                 PIC X(40).
000400*--------------------------------------------------------------*
000410*    MONTO DEL PAGO                                              *
000420*--------------------------------------------------------------*
000430     05  BILL-MONTO                  PIC 9(08)V99.
000440*--------------------------------------------------------------*
000450*    CATEGORIA DEL PAGO (SEM-00412: 20 POS.).                  *
000470*--------------------------------------------------------------*
000480     05  BILL-CATEGORIA-GRP.
000490         10  BILL-CATEGORIA          PIC X(20).
000510*--------------------------------------------------------------*
000520*    FECHA DE VENCIMIENTO, FORMATO AAAA-MM-DD.                  *
000530*--------------------------------------------------------------*
000540     05  BILL-FECHA-VENCE            PIC X(10).
000550     05  BILL-FECHA-VENCE-R REDEFINES BILL-FECHA-VENCE.
000560         10  BILL-VENCE-ANIO         PIC X(04).
000570         10  FILLER                  PIC X(01).
000580         10  BILL-VENCE-MES          PIC X(02).
000590         10  FILLER                  PIC X(01).
000600         10  BILL-VENCE-DIA          PIC X(02).
000610*--------------------------------------------------------------*
000620*    LARGO TOTAL DEL REGISTRO = 152.                             *
000630*--------------------------------------------------------------*
