000100******************************************************************
000110* FECHA       : 12/05/1987                                       *
000120* PROGRAMADOR : J. MOLINA LOPEZ (JML)                            *
000130* APLICACION  : FINANZAS PERSONALES                              *
000140* PROGRAMA    : PFN3010                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : IMPORTA MOVIMIENTOS DE UN ARCHIVO DE BANCO YA    *
000170*             : MAPEADO A COLUMNAS FIJAS. VALIDA FECHA, DESCRIP- *
000180*             : CION Y MONTO DE CADA FILA, RESUELVE TIPO DE MOVI-*
000190*             : MIENTO, DESCARTA DUPLICADOS POR LLAVE EXTERNA Y  *
000200*             : AGREGA LOS NUEVOS MOVIMIENTOS AL MAESTRO.        *
000210* ARCHIVOS    : PFNTRANM (I-O), PFNIMPF (ENTRADA)                *
000220* PROGRAMA(S) : NO APLICA                                        *
000230* BPM/RATIONAL: 228901                                           *
000240******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.    PFN3010.
000270 AUTHOR.        J. MOLINA LOPEZ.
000280 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPTO. DESARROLLO.
000290 DATE-WRITTEN.  05/12/1987.
000300 DATE-COMPILED.
000310 SECURITY.      USO INTERNO - BANCO INDUSTRIAL, S.A.
000320******************************************************************
000330* BITACORA DE CAMBIOS                                            *
000340* ---------------------------------------------------------------*
000350* 12/05/1987 JML  REQ-0441  VERSION INICIAL. IMPORTA MOVIMIENTOS *
000360*                           DE CINTA DE BANCO A MAESTRO PFNTRANM.*
000370* 03/09/1988 JML  REQ-0455  SE AGREGA VALIDACION DE FECHA VACIA. *
000380* 22/01/1990 RQV  REQ-0512  SE AGREGA MODO DEBITO/CREDITO PARA   *
000390*                           BANCOS QUE EXPORTAN DOS COLUMNAS.    *
000400* 14/07/1991 RQV  REQ-0540  CATEGORIA EN BLANCO SE DEFAULTEA A   *
000410*                           'Other' EN VEZ DE RECHAZAR LA FILA.  *
000420* 09/03/1993 MTZ  REQ-0601  SE LIMITA LA LISTA DE ERRORES A 100  *
000430*                           ENTRADAS PARA NO SATURAR EL SYSOUT.  *
000440* 18/11/1994 MTZ  REQ-0630  SE AGREGA DEDUPLICACION POR LLAVE    *
000450*                           EXTERNA CONTRA EL MAESTRO VIGENTE.   *
000460* 27/06/1996 PDG  REQ-0688  SE PERMITE MONTO CON SIGNO EN MODO   *
000470*                           DE COLUMNA UNICA (INGRESO/EGRESO).   *
000480* 11/12/1997 PDG  REQ-0705  SE AGREGA MENSAJE "ROW nnnn:" AL     *
000490*                           REPORTE DE ERRORES DE IMPORTACION.   *
000500* 30/09/1998 PDG  Y2K-0019  REVISION Y2K: TODAS LAS FECHAS DE    *
000510*                           MAESTROS Y COPYBOOKS SE CONFIRMAN EN *
000520*                           FORMATO AAAA-MM-DD DE 4 DIGITOS DE   *
000530*                           ANIO. SIN CAMBIOS DE CODIGO.         *
000540* 08/04/1999 PDG  Y2K-0031  PRUEBA DE REGRESION Y2K CERRADA SIN  *
000550*                           HALLAZGOS EN ESTE PROGRAMA.          *
000560* 19/05/2003 CFL  REQ-0812  SE AGREGA VALIDACION DE FORMATO      *
000570*                           MM/DD/AAAA ADEMAS DEL FORMATO ISO.   *
000580* 14/02/2011 CFL  REQ-0940  SE ESTANDARIZA TRAN-ORIGEN A 6       *
000590*                           POSICIONES (manual/csv/excel).       *
000600* 30/05/2023 EEDR SEM-0340  SE AMPLIA PFNIMP PARA RECIBIR         *
000601*                           ARCHIVOS DE EXCEL ADEMAS DE LOS DE    *
000602*                           CSV, CON COLUMNAS IMP-DEBITO/         *
000603*                           IMP-CREDITO.                          *
000604* 10/06/2024 JLPB SEM-00415 WKS-FILA-NUM ARRANCABA EN 0 Y LA     *
000605*                           PRIMERA FILA SE REPORTABA COMO ROW 1 *
000606*                           EN VEZ DE ROW 2 (FILA DE DATOS + 2). *
000607*                           ARRANCA EN 1 PARA CORREGIR EL CONTEO.*
000608* 15/07/2024 JLPB SEM-00416 TRAN-ORIGEN SE INFERIA DE SI VENIAN  *
000609*                           LLENAS IMP-DEBITO/IMP-CREDITO, LO    *
000610*                           CUAL LO CONFUNDIA CON EL MODO DE     *
000611*                           MONTO (REQ-0512/REQ-0688). AHORA SE  *
000612*                           TOMA DEL PARAMETRO DE CORRIDA        *
000613*                           WKS-TIPO-ORIGEN (SYSIN).             *
000614******************************************************************
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT TRANMAST  ASSIGN TO PFNTRANM
000710                      ORGANIZATION IS LINE SEQUENTIAL
000720                      FILE STATUS  IS FS-TRANMAST.
000730     SELECT IMPFILE   ASSIGN TO PFNIMPF
000740                      ORGANIZATION IS LINE SEQUENTIAL
000750                      FILE STATUS  IS FS-IMPFILE.
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  TRANMAST
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 245 CHARACTERS.
000810     COPY PFNTRAN.
000820 FD  IMPFILE
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 145 CHARACTERS.
000850     COPY PFNIMP.
000860 WORKING-STORAGE SECTION.
000870******************************************************************
000880*          VARIABLES DE FILE STATUS Y CONTROL DE ARCHIVOS        *
000890******************************************************************
000900 01  FS-TRANMAST                     PIC 9(02) VALUE ZEROS.
000910 01  FS-IMPFILE                      PIC 9(02) VALUE ZEROS.
000920 01  WKS-FIN-TRANMAST                PIC 9(01) VALUE 0.
000930     88  FIN-TRANMAST                          VALUE 1.
000940 01  WKS-FIN-IMPFILE                 PIC 9(01) VALUE 0.
000950     88  FIN-IMPFILE                           VALUE 1.
000960******************************************************************
000970*          PARAMETROS DE CORRIDA (USUARIO Y TIPO DE ARCHIVO A    *
000975*          IMPORTAR, VER SEM-00416)                              *
000980******************************************************************
000990 01  WKS-USUARIO-PROCESO             PIC X(36) VALUE SPACES.
000995 01  WKS-TIPO-ORIGEN                  PIC X(06) VALUE SPACES.
001000******************************************************************
001010*          TABLA DE DIGITOS PARA CONVERTIR CARACTER A NUMERICO   *
001020*          SIN USAR FUNCIONES INTRINSECAS (ESTILO PRE-NUMVAL)    *
001030******************************************************************
001040 01  WKS-TABLA-DIGITOS               PIC X(10) VALUE
001050                                           "0123456789".
001060 01  WKS-DIGITOS-R REDEFINES WKS-TABLA-DIGITOS.
001070     02  WKS-DIGITO-CAR OCCURS 10 TIMES  PIC X(01).
001080******************************************************************
001090*          TABLA DE LLAVES EXTERNAS YA EXISTENTES (DEDUP)        *
001100******************************************************************
001110 01  WKS-NUM-LLAVES                  PIC 9(04) COMP VALUE ZERO.
001120 01  WKS-TABLAS.
001130     02  FILLER                      PIC X(01) VALUE SPACES.
001140     02  WKS-LLAVES-TABLA OCCURS 1 TO 9999 TIMES
001150                           DEPENDING ON WKS-NUM-LLAVES
001160                           INDEXED BY IDX-LLAVE.
001170         03  WKS-LLAVE-EXTERNA       PIC X(80).
001180 01  WKS-LLAVE-ENCONTRADA            PIC 9(01) VALUE 0.
001190     88  LLAVE-ENCONTRADA                      VALUE 1.
001200******************************************************************
001210*          CONTADORES Y ESTADISTICAS DE LA CORRIDA               *
001220******************************************************************
001230 01  WKS-CONTADORES.
001240     02  WKS-FILA-NUM                PIC 9(06) COMP VALUE 1.
001250     02  WKS-CONT-IMPORTADOS         PIC 9(06) COMP VALUE 0.
001260     02  WKS-CONT-OMITIDOS           PIC 9(06) COMP VALUE 0.
001270     02  WKS-CONT-ERRORES            PIC 9(06) COMP VALUE 0.
001280     02  WKS-SEC-ID-NUEVO            PIC 9(06) COMP VALUE 0.
001290     02  FILLER                      PIC X(01) VALUE SPACES.
001300 01  WKS-SEC-ID-EDIC                 PIC 9(06) VALUE ZEROS.
001310******************************************************************
001320*          LISTA DE ERRORES POR FILA (TOPE 100 ENTRADAS)         *
001330******************************************************************
001340 01  WKS-LISTA-ERRORES.
001350     02  WKS-ERROR-ENTRADA OCCURS 100 TIMES.
001360         03  WKS-ERROR-FILA          PIC 9(04) COMP.
001370         03  WKS-ERROR-TEXTO         PIC X(60).
001380         03  FILLER                  PIC X(01).
001390 01  WKS-ERR-TEXTO-PARM              PIC X(60) VALUE SPACES.
001400******************************************************************
001410*          CAMPOS DE TRABAJO PARA VALIDACION DE FECHA            *
001420*          (REDEFINE LA VISTA ISO Y LA VISTA MM/DD/AAAA)         *
001430******************************************************************
001440 01  WKS-FECHA-NORMALIZADA           PIC X(10) VALUE SPACES.
001450 01  WKS-VALIDA-FECHA-SW             PIC 9(01) VALUE 0.
001460     88  FECHA-ES-VALIDA                       VALUE 1.
001470 01  WKS-FECHA-VISTA-MDA.
001480     02  WKS-FVMD-MES                PIC 9(02).
001490     02  FILLER                      PIC X(01).
001500     02  WKS-FVMD-DIA                PIC 9(02).
001510     02  FILLER                      PIC X(01).
001520     02  WKS-FVMD-ANIO               PIC 9(04).
001530 01  WKS-FECHA-VISTA-ISO REDEFINES WKS-FECHA-VISTA-MDA.
001540     02  WKS-FVISO-ANIO               PIC 9(04).
001550     02  FILLER                      PIC X(01).
001560     02  WKS-FVISO-MES                PIC 9(02).
001570     02  FILLER                      PIC X(01).
001580     02  WKS-FVISO-DIA                PIC 9(02).
001590******************************************************************
001600*          CAMPOS DE TRABAJO PARA RESOLUCION DE MONTO            *
001610******************************************************************
001620 01  WKS-MONTO-CAMPOS.
001630     02  WKS-MONTO-CRUDO             PIC X(15) VALUE SPACES.
001640     02  WKS-MONTO-LIMPIO            PIC X(15) VALUE SPACES.
001650     02  WKS-MONTO-SIGNO             PIC X(01) VALUE '+'.
001660     02  WKS-MONTO-VISTO-PUNTO       PIC 9(01) VALUE 0.
001670     02  WKS-MONTO-DEC-DIGITOS       PIC 9(01) COMP VALUE 0.
001680     02  WKS-MONTO-INVALIDO          PIC 9(01) VALUE 0.
001690         88  MONTO-ES-INVALIDO                 VALUE 1.
001700     02  FILLER                      PIC X(01) VALUE SPACES.
001710 01  WKS-MONTO-PARSE.
001720     02  WKS-PARSE-ENTERA            PIC 9(08) COMP VALUE 0.
001730     02  WKS-PARSE-DECIMAL           PIC 9(02) COMP VALUE 0.
001740     02  WKS-DIGITO-NUM               PIC 9(01) VALUE 0.
001750     02  FILLER                      PIC X(01) VALUE SPACES.
001760 01  WKS-MONTO-CALCULADO             PIC S9(08)V99 VALUE 0.
001770 01  WKS-TIPO-RESUELTO               PIC X(07) VALUE SPACES.
001780 01  WKS-CATEGORIA-RESUELTA          PIC X(20) VALUE SPACES.
001790******************************************************************
001800*          CAMPOS DE TRABAJO PARA CONSTRUCCION DE LLAVE          *
001810******************************************************************
001820 01  WKS-MONTO-EDICION               PIC ---------9.99.
001830 01  WKS-LLAVE-NUEVA                 PIC X(80) VALUE SPACES.
001840 01  WKS-DESCRIPCION-DEPURADA        PIC X(40) VALUE SPACES.
001850******************************************************************
001860*          INDICES DE TRABAJO. SE DECLARAN COMO 77 POR SER        *
001870*          CONTADORES SUELTOS SIN RELACION ENTRE SI (COMP)        *
001880******************************************************************
001885 77  I                               PIC 9(02) COMP VALUE 0.
001887 77  J                               PIC 9(02) COMP VALUE 0.
001889 77  K                               PIC 9(02) COMP VALUE 0.
001930 PROCEDURE DIVISION.
001940 100-PRINCIPAL SECTION.
001950     PERFORM 110-ABRE-Y-CARGA-DEDUP
001960     PERFORM 200-PROCESA-IMPORTACION
001970     PERFORM 300-ESCRIBE-RESUMEN
001980     STOP RUN.
001990 100-PRINCIPAL-E. EXIT.
002000
002010*--------> ABRE EL MAESTRO EN MODO LECTURA Y CARGA LAS LLAVES
002020*          EXTERNAS EXISTENTES PARA PODER DEDUPLICAR (REQ-0630)
002030 110-ABRE-Y-CARGA-DEDUP SECTION.
002040     ACCEPT WKS-USUARIO-PROCESO FROM SYSIN
002045     ACCEPT WKS-TIPO-ORIGEN FROM SYSIN
002050     OPEN INPUT TRANMAST
002060     IF FS-TRANMAST NOT = 0 AND FS-TRANMAST NOT = 5
002070        PERFORM 910-ERROR-APERTURA
002080     END-IF
002090     IF FS-TRANMAST = 5
002100        MOVE 1 TO WKS-FIN-TRANMAST
002110     ELSE
002120        READ TRANMAST
002130             AT END SET FIN-TRANMAST TO TRUE
002140        END-READ
002150     END-IF
002160     PERFORM 115-CARGA-LLAVE UNTIL FIN-TRANMAST
002170     CLOSE TRANMAST
002180     OPEN EXTEND TRANMAST
002190     IF FS-TRANMAST NOT = 0
002200  PERFORM 910-ERROR-APERTURA
002210     END-IF.
002220 110-ABRE-Y-CARGA-DEDUP-E. EXIT.
002230
002240*--------> CUERPO DEL CICLO DE CARGA DE LLAVES EXTERNAS
002250 115-CARGA-LLAVE SECTION.
002260     ADD 1 TO WKS-NUM-LLAVES
002270     MOVE TRAN-ID-EXTERNO TO
002280    WKS-LLAVE-EXTERNA(WKS-NUM-LLAVES)
002290     READ TRANMAST
002300    AT END SET FIN-TRANMAST TO TRUE
002310     END-READ.
002320 115-CARGA-LLAVE-E. EXIT.
002330
002340*--------> CICLO PRINCIPAL DE LECTURA Y VALIDACION DEL ARCHIVO
002350*          DE IMPORTACION. LOS NUEVOS MOVIMIENTOS SE ESCRIBEN
002360*          DE UNA VEZ AL MAESTRO, YA ABIERTO EN MODO EXTEND.
002370 200-PROCESA-IMPORTACION SECTION.
002380     OPEN INPUT IMPFILE
002390     IF FS-IMPFILE NOT = 0
002400        PERFORM 910-ERROR-APERTURA
002410     END-IF
002420     READ IMPFILE
002430          AT END SET FIN-IMPFILE TO TRUE
002440     END-READ
002450     PERFORM 205-LEE-IMPFILE UNTIL FIN-IMPFILE
002460     CLOSE IMPFILE
002470     CLOSE TRANMAST.
002480 200-PROCESA-IMPORTACION-E. EXIT.
002490
002500*--------> CUERPO DEL CICLO DE LECTURA DE IMPFILE
002510 205-LEE-IMPFILE SECTION.
002520     ADD 1 TO WKS-FILA-NUM
002530     PERFORM 210-VALIDA-FILA
002540     READ IMPFILE
002550    AT END SET FIN-IMPFILE TO TRUE
002560     END-READ.
002570 205-LEE-IMPFILE-E. EXIT.
002580
002590*--------> VALIDA UNA FILA DEL ARCHIVO DE IMPORTACION Y, SI
002600*          PASA TODAS LAS VALIDACIONES, LA ESCRIBE AL MAESTRO
002610 210-VALIDA-FILA SECTION.
002620     MOVE 0 TO WKS-VALIDA-FECHA-SW
002630     MOVE 0 TO WKS-MONTO-INVALIDO
002640     MOVE IMP-DESCRIPCION TO WKS-DESCRIPCION-DEPURADA
002650     PERFORM 220-VALIDA-FECHA
002660     IF FECHA-ES-VALIDA AND WKS-DESCRIPCION-DEPURADA = SPACES
002670        MOVE 'Missing description' TO WKS-ERR-TEXTO-PARM
002680        PERFORM 265-REGISTRA-ERROR-TEXTO
002690     END-IF
002700     IF FECHA-ES-VALIDA AND
002710        WKS-DESCRIPCION-DEPURADA NOT = SPACES
002720        PERFORM 230-RESUELVE-MONTO
002730     END-IF
002740     IF FECHA-ES-VALIDA           AND
002750        WKS-DESCRIPCION-DEPURADA NOT = SPACES AND
002760        NOT MONTO-ES-INVALIDO
002770        PERFORM 240-RESUELVE-CATEGORIA
002780        PERFORM 250-CONSTRUYE-LLAVE
002790        PERFORM 260-VERIFICA-DUPLICADO
002800     END-IF.
002810 210-VALIDA-FILA-E. EXIT.
002820
002830*--------> FECHA: DEBE VENIR LLENA Y PARSEAR A UNA FECHA VALIDA
002840*          EN FORMATO ISO (AAAA-MM-DD) O MM/DD/AAAA (REQ-0812)
002850 220-VALIDA-FECHA SECTION.
002860     IF IMP-FECHA = SPACES
002870        MOVE 'Missing date' TO WKS-ERR-TEXTO-PARM
002880        PERFORM 265-REGISTRA-ERROR-TEXTO
002890     ELSE
002900        IF IMP-FECHA(5:1) = '-' AND IMP-FECHA(8:1) = '-'
002910           MOVE IMP-FECHA(1:10) TO WKS-FECHA-VISTA-ISO
002920           IF WKS-FVISO-MES >= 1 AND WKS-FVISO-MES <= 12 AND
002930              WKS-FVISO-DIA >= 1 AND WKS-FVISO-DIA <= 31
002940              MOVE IMP-FECHA(1:10) TO WKS-FECHA-NORMALIZADA
002950              MOVE 1 TO WKS-VALIDA-FECHA-SW
002960           END-IF
002970        ELSE
002980           IF IMP-FECHA(3:1) = '/' AND IMP-FECHA(6:1) = '/'
002990              MOVE IMP-FECHA(1:10) TO WKS-FECHA-VISTA-MDA
003000              IF WKS-FVMD-MES >= 1 AND WKS-FVMD-MES <= 12 AND
003010                 WKS-FVMD-DIA >= 1 AND WKS-FVMD-DIA <= 31
003020                 STRING WKS-FVMD-ANIO  '-' WKS-FVMD-MES
003030                        '-' WKS-FVMD-DIA
003040                        DELIMITED BY SIZE
003050                        INTO WKS-FECHA-NORMALIZADA
003060                 MOVE 1 TO WKS-VALIDA-FECHA-SW
003070              END-IF
003080           END-IF
003090        END-IF
003100        IF NOT FECHA-ES-VALIDA
003110           STRING 'Invalid date format: ' IMP-FECHA
003120                  DELIMITED BY SIZE INTO WKS-ERR-TEXTO-PARM
003130           PERFORM 265-REGISTRA-ERROR-TEXTO
003140        END-IF
003150     END-IF.
003160 220-VALIDA-FECHA-E. EXIT.
003170
003180*--------> RESUELVE MONTO Y TIPO SEGUN EL MODO DE COLUMNAS QUE
003190*          TRAIGA LA FILA (REQ-0512 / REQ-0688)
003200 230-RESUELVE-MONTO SECTION.
003210     IF IMP-DEBITO NOT = SPACES OR IMP-CREDITO NOT = SPACES
003220        PERFORM 231-MODO-DEBITO-CREDITO
003230     ELSE
003240        PERFORM 232-MODO-MONTO-UNICO
003250     END-IF.
003260 230-RESUELVE-MONTO-E. EXIT.
003270
003280 231-MODO-DEBITO-CREDITO SECTION.
003290     IF IMP-DEBITO NOT = SPACES
003300        MOVE IMP-DEBITO TO WKS-MONTO-CRUDO
003310        MOVE 'expense' TO WKS-TIPO-RESUELTO
003320        PERFORM 235-DEPURA-MONTO
003330        PERFORM 236-CONVIERTE-A-NUMERICO
003340     ELSE
003350        IF IMP-CREDITO NOT = SPACES
003360           MOVE IMP-CREDITO TO WKS-MONTO-CRUDO
003370           MOVE 'income ' TO WKS-TIPO-RESUELTO
003380           PERFORM 235-DEPURA-MONTO
003390           PERFORM 236-CONVIERTE-A-NUMERICO
003400        ELSE
003410           MOVE 'Missing amount in debit/credit columns'
003420                TO WKS-ERR-TEXTO-PARM
003430           PERFORM 265-REGISTRA-ERROR-TEXTO
003440           MOVE 1 TO WKS-MONTO-INVALIDO
003450        END-IF
003460     END-IF.
003470 231-MODO-DEBITO-CREDITO-E. EXIT.
003480
003490 232-MODO-MONTO-UNICO SECTION.
003500     IF IMP-MONTO = SPACES
003510        MOVE 'Missing amount' TO WKS-ERR-TEXTO-PARM
003520        PERFORM 265-REGISTRA-ERROR-TEXTO
003530        MOVE 1 TO WKS-MONTO-INVALIDO
003540     ELSE
003550        MOVE IMP-MONTO TO WKS-MONTO-CRUDO
003560        PERFORM 235-DEPURA-MONTO
003570        PERFORM 236-CONVIERTE-A-NUMERICO
003580        IF MONTO-ES-INVALIDO
003590           STRING 'Invalid amount: ' WKS-MONTO-CRUDO
003600                  DELIMITED BY SIZE INTO WKS-ERR-TEXTO-PARM
003610           PERFORM 265-REGISTRA-ERROR-TEXTO
003620        ELSE
003630           IF WKS-MONTO-SIGNO = '-'
003640              MOVE 'expense' TO WKS-TIPO-RESUELTO
003650           ELSE
003660              MOVE 'income ' TO WKS-TIPO-RESUELTO
003670           END-IF
003680        END-IF
003690     END-IF.
003700 232-MODO-MONTO-UNICO-E. EXIT.
003710
003720*--------> QUITA TODO CARACTER QUE NO SEA DIGITO, PUNTO O GUION
003730*          DEL MONTO CRUDO (REGLA COMUN A AMBOS MODOS)
003740 235-DEPURA-MONTO SECTION.
003750     MOVE SPACES TO WKS-MONTO-LIMPIO
003760     MOVE '+' TO WKS-MONTO-SIGNO
003770     MOVE 0 TO J
003780     MOVE 1 TO I
003790     PERFORM 237-DEPURA-UN-CARACTER UNTIL I > 15.
003800 235-DEPURA-MONTO-E. EXIT.
003810
003820*--------> CUERPO DEL CICLO DE DEPURACION CARACTER POR CARACTER
003830 237-DEPURA-UN-CARACTER SECTION.
003840     IF WKS-MONTO-CRUDO(I:1) = '-'
003850  MOVE '-' TO WKS-MONTO-SIGNO
003860     ELSE
003870  IF (WKS-MONTO-CRUDO(I:1) >= '0' AND
003880      WKS-MONTO-CRUDO(I:1) <= '9') OR
003890      WKS-MONTO-CRUDO(I:1) = '.'
003900     ADD 1 TO J
003910     MOVE WKS-MONTO-CRUDO(I:1) TO
003920          WKS-MONTO-LIMPIO(J:1)
003930  END-IF
003940     END-IF
003950     ADD 1 TO I.
003960 237-DEPURA-UN-CARACTER-E. EXIT.
003970
003980*--------> CONVIERTE LA CADENA DEPURADA A UN VALOR NUMERICO SIN
003990*          USAR FUNCIONES INTRINSECAS (ESTILO PRE-NUMVAL). CADA
004000*          DIGITO SE BUSCA EN WKS-TABLA-DIGITOS PARA OBTENER SU
004010*          VALOR (SU POSICION EN LA TABLA MENOS 1).
004020 236-CONVIERTE-A-NUMERICO SECTION.
004030     MOVE 0 TO WKS-PARSE-ENTERA WKS-PARSE-DECIMAL
004040               WKS-MONTO-VISTO-PUNTO WKS-MONTO-DEC-DIGITOS
004050               WKS-MONTO-INVALIDO
004060     MOVE 1 TO I
004070     PERFORM 239-ANALIZA-CARACTER UNTIL I > 15
004080     IF WKS-MONTO-DEC-DIGITOS = 1
004090  COMPUTE WKS-PARSE-DECIMAL = WKS-PARSE-DECIMAL * 10
004100     END-IF
004110     COMPUTE WKS-MONTO-CALCULADO =
004120  WKS-PARSE-ENTERA + (WKS-PARSE-DECIMAL / 100)
004130     IF WKS-MONTO-SIGNO = '-'
004140  COMPUTE WKS-MONTO-CALCULADO = WKS-MONTO-CALCULADO * -1
004150     END-IF.
004160 236-CONVIERTE-A-NUMERICO-E. EXIT.
004170
004180*--------> CUERPO DEL CICLO DE ANALISIS CARACTER POR CARACTER
004190 239-ANALIZA-CARACTER SECTION.
004200     IF WKS-MONTO-LIMPIO(I:1) = '.'
004210  IF WKS-MONTO-VISTO-PUNTO = 1
004220     MOVE 1 TO WKS-MONTO-INVALIDO
004230  END-IF
004240  MOVE 1 TO WKS-MONTO-VISTO-PUNTO
004250     ELSE
004260  IF WKS-MONTO-LIMPIO(I:1) >= '0' AND
004270     WKS-MONTO-LIMPIO(I:1) <= '9'
004280     MOVE 0 TO WKS-DIGITO-NUM
004290     MOVE 1 TO K
004300     PERFORM 238-BUSCA-DIGITO UNTIL K > 10
004310     IF WKS-MONTO-VISTO-PUNTO = 0
004320        COMPUTE WKS-PARSE-ENTERA =
004330           WKS-PARSE-ENTERA * 10 + WKS-DIGITO-NUM
004340     ELSE
004350        IF WKS-MONTO-DEC-DIGITOS < 2
004360           COMPUTE WKS-PARSE-DECIMAL =
004370              WKS-PARSE-DECIMAL * 10 + WKS-DIGITO-NUM
004380           ADD 1 TO WKS-MONTO-DEC-DIGITOS
004390        END-IF
004400     END-IF
004410  END-IF
004420     END-IF
004430     ADD 1 TO I.
004440 239-ANALIZA-CARACTER-E. EXIT.
004450
004460*--------> CUERPO DEL CICLO DE BUSQUEDA DE DIGITO EN LA TABLA
004470 238-BUSCA-DIGITO SECTION.
004480     IF WKS-DIGITO-CAR(K) = WKS-MONTO-LIMPIO(I:1)
004490  COMPUTE WKS-DIGITO-NUM = K - 1
004500     END-IF
004510     ADD 1 TO K.
004520 238-BUSCA-DIGITO-E. EXIT.
004530
004540*--------> CATEGORIA: BLANCO SE DEFAULTEA A 'Other' (REQ-0540)
004550 240-RESUELVE-CATEGORIA SECTION.
004560     MOVE IMP-CATEGORIA TO WKS-CATEGORIA-RESUELTA
004570     IF WKS-CATEGORIA-RESUELTA = SPACES
004580        MOVE 'Other' TO WKS-CATEGORIA-RESUELTA
004590     END-IF.
004600 240-RESUELVE-CATEGORIA-E. EXIT.
004610
004620*--------> CONSTRUYE LA LLAVE EXTERNA = USUARIO_FECHA_DESC_MONTO
004630 250-CONSTRUYE-LLAVE SECTION.
004640     MOVE WKS-MONTO-CALCULADO TO WKS-MONTO-EDICION
004650     STRING WKS-USUARIO-PROCESO '_'
004660            WKS-FECHA-NORMALIZADA '_'
004670            WKS-DESCRIPCION-DEPURADA '_'
004680            WKS-MONTO-EDICION
004690            DELIMITED BY SIZE
004700            INTO WKS-LLAVE-NUEVA.
004710 250-CONSTRUYE-LLAVE-E. EXIT.
004720
004730*--------> BUSCA LA LLAVE EN LA TABLA DE LLAVES YA CONOCIDAS.
004740*          SI NO EXISTE, LA AGREGA, ESCRIBE EL NUEVO MOVIMIENTO
004750*          Y LO CUENTA COMO IMPORTADO; SI YA EXISTE, LO CUENTA
004760*          COMO OMITIDO (REQ-0630)
004770 260-VERIFICA-DUPLICADO SECTION.
004780     MOVE 0 TO WKS-LLAVE-ENCONTRADA
004790     IF WKS-NUM-LLAVES > 0
004800        SET IDX-LLAVE TO 1
004810        SEARCH WKS-LLAVES-TABLA
004820           AT END CONTINUE
004830           WHEN WKS-LLAVE-EXTERNA(IDX-LLAVE) = WKS-LLAVE-NUEVA
004840              MOVE 1 TO WKS-LLAVE-ENCONTRADA
004850        END-SEARCH
004860     END-IF
004870     IF LLAVE-ENCONTRADA
004880        ADD 1 TO WKS-CONT-OMITIDOS
004890     ELSE
004900        ADD 1 TO WKS-NUM-LLAVES
004910        MOVE WKS-LLAVE-NUEVA TO
004920             WKS-LLAVE-EXTERNA(WKS-NUM-LLAVES)
004930        ADD 1 TO WKS-CONT-IMPORTADOS
004940        PERFORM 270-ESCRIBE-REGISTRO-NUEVO
004950     END-IF.
004960 260-VERIFICA-DUPLICADO-E. EXIT.
004970
004980*--------> ARMA Y ESCRIBE EL REGISTRO NUEVO EN EL MAESTRO,
004990*          ABIERTO EN MODO EXTEND DESDE 110-ABRE-Y-CARGA-DEDUP
005000 270-ESCRIBE-REGISTRO-NUEVO SECTION.
005010     ADD 1 TO WKS-SEC-ID-NUEVO
005020     MOVE WKS-SEC-ID-NUEVO TO WKS-SEC-ID-EDIC
005030     STRING 'PFN-IMP-' WKS-SEC-ID-EDIC
005040            DELIMITED BY SIZE INTO TRAN-ID
005050     MOVE WKS-USUARIO-PROCESO      TO TRAN-USUARIO
005060     MOVE WKS-DESCRIPCION-DEPURADA TO TRAN-TITULO
005070     IF WKS-MONTO-CALCULADO < 0
005080        COMPUTE TRAN-MONTO = WKS-MONTO-CALCULADO * -1
005090     ELSE
005100        MOVE WKS-MONTO-CALCULADO TO TRAN-MONTO
005110     END-IF
005120     MOVE WKS-CATEGORIA-RESUELTA TO TRAN-CATEGORIA
005130     MOVE WKS-TIPO-RESUELTO      TO TRAN-TIPO
005140     MOVE WKS-FECHA-NORMALIZADA  TO TRAN-FECHA
005150     MOVE WKS-LLAVE-NUEVA        TO TRAN-ID-EXTERNO
005160     MOVE WKS-TIPO-ORIGEN        TO TRAN-ORIGEN
005210     WRITE REG-TRANMAE.
005220 270-ESCRIBE-REGISTRO-NUEVO-E. EXIT.
005230
005240*--------> REGISTRA UN MENSAJE DE ERROR EN LA LISTA (TOPE 100)
005250 265-REGISTRA-ERROR-TEXTO SECTION.
005260     IF WKS-CONT-ERRORES < 100
005270        ADD 1 TO WKS-CONT-ERRORES
005280        MOVE WKS-FILA-NUM TO
005290             WKS-ERROR-FILA(WKS-CONT-ERRORES)
005300        MOVE WKS-ERR-TEXTO-PARM TO
005310             WKS-ERROR-TEXTO(WKS-CONT-ERRORES)
005320     END-IF.
005330 265-REGISTRA-ERROR-TEXTO-E. EXIT.
005340
005350*--------> IMPRIME EL RESUMEN DE LA CORRIDA DE IMPORTACION
005360 300-ESCRIBE-RESUMEN SECTION.
005370     DISPLAY "=========================================="
005380     DISPLAY "  PFN3010 - RESUMEN DE IMPORTACION"
005390     DISPLAY "=========================================="
005400     MOVE 1 TO I
005410     PERFORM 305-MUESTRA-ERROR UNTIL I > WKS-CONT-ERRORES
005420     DISPLAY "IMPORTED=" WKS-CONT-IMPORTADOS
005430       " SKIPPED=" WKS-CONT-OMITIDOS
005440       " ERRORS="  WKS-CONT-ERRORES
005450     DISPLAY "==========================================".
005460 300-ESCRIBE-RESUMEN-E. EXIT.
005470
005480*--------> CUERPO DEL CICLO QUE MUESTRA CADA ERROR ACUMULADO
005490 305-MUESTRA-ERROR SECTION.
005500     DISPLAY "ROW " WKS-ERROR-FILA(I) ": "
005510       WKS-ERROR-TEXTO(I)
005520     ADD 1 TO I.
005530 305-MUESTRA-ERROR-E. EXIT.
005540
005550*--------> RUTINA COMUN DE ERROR DE APERTURA DE ARCHIVOS
005560 910-ERROR-APERTURA SECTION.
005570     DISPLAY "================================================"
005580     DISPLAY "   HUBO UN ERROR AL ABRIR LOS ARCHIVOS DE PFN3010"
005590     DISPLAY " FS-TRANMAST : (" FS-TRANMAST ")"
005600     DISPLAY " FS-IMPFILE  : (" FS-IMPFILE ")"
005610     DISPLAY "================================================"
005620     MOVE 91 TO RETURN-CODE
005630     STOP RUN.
005640 910-ERROR-APERTURA-E. EXIT.
