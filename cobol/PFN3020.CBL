000100******************************************************************
000110* FECHA       : 03/02/1988                                       *
000120* PROGRAMADOR : J. MOLINA LOPEZ (JML)                            *
000130* APLICACION  : FINANZAS PERSONALES                              *
000140* PROGRAMA    : PFN3020                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : CALCULA EL INDICE DE SALUD FINANCIERA DE UN      *
000170*             : USUARIO A PARTIR DE SUS CUATRO MAESTROS (MOVI-   *
000180*             : MIENTOS, PRESUPUESTOS, METAS Y PAGOS). PRODUCE   *
000190*             : CUATRO SUBCALIFICACIONES PONDERADAS Y UN TOTAL.  *
000200* ARCHIVOS    : PFNTRANM, PFNBUDM, PFNGOALM, PFNBILLM (ENTRADA)  *
000210* PROGRAMA(S) : NO APLICA                                        *
000220* BPM/RATIONAL: 228902                                           *
000230******************************************************************
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.    PFN3020.
000260 AUTHOR.        J. MOLINA LOPEZ.
000270 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPTO. DESARROLLO.
000280 DATE-WRITTEN.  03/02/1988.
000290 DATE-COMPILED.
000300 SECURITY.      USO INTERNO - BANCO INDUSTRIAL, S.A.
000310******************************************************************
000320* BITACORA DE CAMBIOS                                            *
000330* ---------------------------------------------------------------*
000340* 03/02/1988 JML  REQ-0448  VERSION INICIAL. CALIFICACION SOBRE  *
000350*                           AHORRO Y PRESUPUESTO UNICAMENTE.     *
000360* 19/08/1989 JML  REQ-0470  SE AGREGA SUBCALIFICACION DE METAS   *
000370*                           DE AHORRO (GOAL PROGRESS).           *
000380* 05/04/1991 RQV  REQ-0533  SE AGREGA SUBCALIFICACION DE MANEJO  *
000390*                           DE PAGOS RECURRENTES (BILLS).        *
000400* 21/10/1992 RQV  REQ-0570  SE PONDERAN LAS CUATRO SUBCALIFICA-  *
000410*                           CIONES 40/25/25/10 Y SE DEFINE LA    *
000420*                           TABLA DE CALIFICACION VERBAL.        *
000430* 08/06/1994 MTZ  REQ-0615  SE ACUMULA EL GASTO POR CATEGORIA    *
000440*                           DEL MES EN CURSO EN UNA SOLA PASADA  *
000450*                           AL MAESTRO DE MOVIMIENTOS.           *
000460* 30/09/1998 MTZ  Y2K-0020  REVISION Y2K: LA FECHA DE CORRIDA Y  *
000470*                           BUD-MES SE CONFIRMAN EN FORMATO DE   *
000480*                           4 DIGITOS DE ANIO. SIN CAMBIOS DE    *
000490*                           CODIGO.                              *
000500* 12/03/1999 MTZ  Y2K-0033  PRUEBA DE REGRESION Y2K CERRADA SIN  *
000510*                           HALLAZGOS EN ESTE PROGRAMA.          *
000520* 27/09/2004 CFL  REQ-0850  SE CLARIFICA EL PISO DE 0 EN LA      *
000530*                           ADHERENCIA DE PRESUPUESTO POR        *
000540*                           CATEGORIA (TOPE 150% DE GASTO).      *
000550* 16/01/2013 CFL  REQ-0960  SE ESTANDARIZA EL REDONDEO DE TODAS  *
000560*                           LAS SUBCALIFICACIONES A REDONDEO     *
000570*                           SIMETRICO (MITAD ARRIBA).            *
000580* 30/05/2023 EEDR SEM-0341  SE ACTUALIZAN LAS LECTURAS DE        *
000590*                           TRANMAST/BUDMAST/GOALMAST/BILLMAST   *
000600*                           A LOS ANCHOS VIGENTES DE COPYBOOKS.  *
000605* 10/06/2024 JLPB SEM-00415 EL INDICE DE TRABAJO I SE DECLARA    *
000606*                           COMO 77 EN VEZ DE IR DENTRO DE UN    *
000607*                           GRUPO 01, POR SER UN CONTADOR SUELTO.*
000610******************************************************************
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680     SELECT TRANMAST ASSIGN TO PFNTRANM
000690                     ORGANIZATION IS LINE SEQUENTIAL
000700                     FILE STATUS  IS FS-TRANMAST.
000710     SELECT BUDMAST  ASSIGN TO PFNBUDM
000720                     ORGANIZATION IS LINE SEQUENTIAL
000730                     FILE STATUS  IS FS-BUDMAST.
000740     SELECT GOALMAST ASSIGN TO PFNGOALM
000750                     ORGANIZATION IS LINE SEQUENTIAL
000760                     FILE STATUS  IS FS-GOALMAST.
000770     SELECT BILLMAST ASSIGN TO PFNBILLM
000780                     ORGANIZATION IS LINE SEQUENTIAL
000790                     FILE STATUS  IS FS-BILLMAST.
000800 DATA DIVISION.
000810 FILE SECTION.
000820 FD  TRANMAST
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 245 CHARACTERS.
000850     COPY PFNTRAN.
000860 FD  BUDMAST
000870     LABEL RECORDS ARE STANDARD
000880     RECORD CONTAINS 145 CHARACTERS.
000890     COPY PFNBUD.
000900 FD  GOALMAST
000910     LABEL RECORDS ARE STANDARD
000920     RECORD CONTAINS 148 CHARACTERS.
000930     COPY PFNGOAL.
000940 FD  BILLMAST
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 152 CHARACTERS.
000970     COPY PFNBILL.
000980 WORKING-STORAGE SECTION.
000990******************************************************************
001000*          VARIABLES DE FILE STATUS Y CONTROL DE ARCHIVOS        *
001010******************************************************************
001020 01  WKS-FILE-STATUS.
001030     02  FS-TRANMAST                 PIC 9(02) VALUE ZEROS.
001040     02  FS-BUDMAST                  PIC 9(02) VALUE ZEROS.
001050     02  FS-GOALMAST                 PIC 9(02) VALUE ZEROS.
001060     02  FS-BILLMAST                 PIC 9(02) VALUE ZEROS.
001070     02  FILLER                      PIC X(01) VALUE SPACES.
001080 01  WKS-SWITCHES.
001090     02  WKS-FIN-TRANMAST            PIC 9(01) VALUE 0.
001100         88  FIN-TRANMAST                       VALUE 1.
001110     02  WKS-FIN-BUDMAST             PIC 9(01) VALUE 0.
001120         88  FIN-BUDMAST                        VALUE 1.
001130     02  WKS-FIN-GOALMAST            PIC 9(01) VALUE 0.
001140         88  FIN-GOALMAST                       VALUE 1.
001150     02  WKS-FIN-BILLMAST            PIC 9(01) VALUE 0.
001160         88  FIN-BILLMAST                       VALUE 1.
001170     02  FILLER                      PIC X(01) VALUE SPACES.
001180******************************************************************
001190*          PARAMETROS DE CORRIDA (USUARIO Y FECHA DE CORRIDA)    *
001200******************************************************************
001210 01  WKS-PARAMETROS.
001220     02  WKS-USUARIO-PROCESO         PIC X(36) VALUE SPACES.
001230     02  WKS-FECHA-CORRIDA           PIC X(10) VALUE SPACES.
001240     02  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
001250         03  WKS-FC-ANIO             PIC 9(04).
001260         03  FILLER                  PIC X(01).
001270         03  WKS-FC-MES              PIC 9(02).
001280         03  FILLER                  PIC X(01).
001290         03  WKS-FC-DIA              PIC 9(02).
001300     02  WKS-MES-ACTUAL              PIC X(07) VALUE SPACES.
001310******************************************************************
001320*          TABLA DE GASTO POR CATEGORIA DEL MES EN CURSO         *
001330******************************************************************
001340 01  WKS-NUM-CATEGORIAS              PIC 9(02) COMP VALUE 0.
001350 01  WKS-TABLA-CATEGORIAS.
001360     02  FILLER                      PIC X(01) VALUE SPACES.
001370     02  WKS-CATEGORIA-ENT OCCURS 1 TO 50 TIMES
001380                           DEPENDING ON WKS-NUM-CATEGORIAS
001390                           INDEXED BY IDX-CAT.
001400         03  WKS-CAT-NOMBRE          PIC X(20).
001410         03  WKS-CAT-MONTO           PIC S9(10)V99.
001420 01  WKS-CAT-ENCONTRADA               PIC 9(01) VALUE 0.
001430     88  CAT-ENCONTRADA                          VALUE 1.
001440******************************************************************
001450*          ACUMULADORES DE INGRESO / EGRESO (SAVINGS RATIO)      *
001460******************************************************************
001470 01  WKS-TOTALES-TRAN.
001480     02  WKS-TOTAL-INGRESO           PIC S9(10)V99 VALUE 0.
001490     02  WKS-TOTAL-EGRESO            PIC S9(10)V99 VALUE 0.
001500     02  FILLER                      PIC X(01) VALUE SPACES.
001510******************************************************************
001520*          CAMPOS DE TRABAJO PARA CADA SUBCALIFICACION           *
001530******************************************************************
001540 01  WKS-SAVINGS.
001550     02  WKS-SAV-RATE                PIC S9(07)V9(04) VALUE 0.
001560     02  WKS-SAV-SCORE               PIC S9(03) VALUE 0.
001570 01  WKS-BUDGET.
001580     02  WKS-BUD-CONT-MES            PIC 9(04) COMP VALUE 0.
001590     02  WKS-BUD-CONT-VALIDOS        PIC 9(04) COMP VALUE 0.
001600     02  WKS-BUD-SUMA-ADHER          PIC S9(05)V9(04) VALUE 0.
001610     02  WKS-BUD-PROMEDIO            PIC S9(05)V9(04) VALUE 0.
001620     02  WKS-BUD-ADHERENCIA          PIC S9(05)V9(04) VALUE 0.
001630     02  WKS-BUD-RATIO               PIC S9(05)V9(04) VALUE 0.
001640     02  WKS-BUD-GASTADO             PIC S9(10)V99 VALUE 0.
001650     02  WKS-BUD-SCORE               PIC S9(03) VALUE 0.
001660     02  FILLER                      PIC X(01) VALUE SPACES.
001670 01  WKS-METAS.
001680     02  WKS-GOAL-CONT-TOTAL         PIC 9(04) COMP VALUE 0.
001690     02  WKS-GOAL-SUMA-PROGRESO      PIC S9(05)V9(04) VALUE 0.
001700     02  WKS-GOAL-PROGRESO           PIC S9(05)V9(04) VALUE 0.
001710     02  WKS-GOAL-PROMEDIO           PIC S9(05)V9(04) VALUE 0.
001720     02  WKS-GOAL-SCORE              PIC S9(03) VALUE 0.
001730     02  FILLER                      PIC X(01) VALUE SPACES.
001740 01  WKS-PAGOS.
001750     02  WKS-BILL-CONT-TOTAL         PIC 9(04) COMP VALUE 0.
001760     02  WKS-BILL-CONT-VENCIDOS      PIC 9(04) COMP VALUE 0.
001770     02  WKS-BILL-SCORE              PIC S9(03) VALUE 0.
001780     02  FILLER                      PIC X(01) VALUE SPACES.
001790******************************************************************
001800*          REGISTRO RESULTADO DE LA CALIFICACION                 *
001810******************************************************************
001820 01  WKS-HS-RESULTADO.
001830     02  HS-TOTAL                    PIC 9(03) VALUE 0.
001840     02  HS-RATING                   PIC X(17) VALUE SPACES.
001850     02  HS-SAVINGS-SCORE            PIC 9(02) VALUE 0.
001860     02  HS-BUDGET-SCORE             PIC 9(02) VALUE 0.
001870     02  HS-GOAL-SCORE               PIC 9(02) VALUE 0.
001880     02  HS-BILL-SCORE               PIC 9(02) VALUE 0.
001890     02  FILLER                      PIC X(01) VALUE SPACES.
001900******************************************************************
001910*          INDICE DE TRABAJO. SE DECLARA COMO 77 POR SER UN       *
001915*          CONTADOR SUELTO SIN RELACION CON OTRO CAMPO (COMP)     *
001920******************************************************************
001925 77  I                               PIC 9(02) COMP VALUE 0.
001960 PROCEDURE DIVISION.
001970 100-PRINCIPAL SECTION.
001980     ACCEPT WKS-USUARIO-PROCESO FROM SYSIN
001990     ACCEPT WKS-FECHA-CORRIDA   FROM SYSIN
002000     MOVE WKS-FECHA-CORRIDA(1:7) TO WKS-MES-ACTUAL
002010     PERFORM 110-CARGA-MAESTROS
002020     PERFORM 210-CALCULA-AHORRO
002030     PERFORM 220-CALCULA-PRESUPUESTO
002040     PERFORM 230-CALCULA-METAS
002050     PERFORM 240-CALCULA-PAGOS
002060     PERFORM 250-CALCULA-TOTAL
002070     PERFORM 300-IMPRIME-CALIFICACION
002080     STOP RUN.
002090 100-PRINCIPAL-E. EXIT.
002100
002110*--------> ABRE LOS CUATRO MAESTROS Y HACE UNA SOLA PASADA AL DE
002120*          MOVIMIENTOS PARA ACUMULAR INGRESO/EGRESO TOTAL Y EL
002130*          GASTO POR CATEGORIA DEL MES EN CURSO (REQ-0615)
002140 110-CARGA-MAESTROS SECTION.
002150     OPEN INPUT TRANMAST
002160     IF FS-TRANMAST NOT = 0
002170        PERFORM 910-ERROR-APERTURA
002180     END-IF
002190     READ TRANMAST
002200          AT END SET FIN-TRANMAST TO TRUE
002210     END-READ
002220     PERFORM 112-LEE-TRANMAST UNTIL FIN-TRANMAST
002230     CLOSE TRANMAST.
002240 110-CARGA-MAESTROS-E. EXIT.
002250
002260*--------> CUERPO DEL CICLO DE LECTURA DE TRANMAST
002270 112-LEE-TRANMAST SECTION.
002280     IF TRAN-USUARIO = WKS-USUARIO-PROCESO
002290  PERFORM 115-ACUMULA-MOVIMIENTO
002300     END-IF
002310     READ TRANMAST
002320    AT END SET FIN-TRANMAST TO TRUE
002330     END-READ.
002340 112-LEE-TRANMAST-E. EXIT.
002350
002360 115-ACUMULA-MOVIMIENTO SECTION.
002370     IF TRAN-ES-INGRESO
002380        ADD TRAN-MONTO TO WKS-TOTAL-INGRESO
002390     ELSE
002400        ADD TRAN-MONTO TO WKS-TOTAL-EGRESO
002410        IF TRAN-FEC-AAAAMM = WKS-MES-ACTUAL
002420           PERFORM 116-ACUMULA-CATEGORIA
002430        END-IF
002440     END-IF.
002450 115-ACUMULA-MOVIMIENTO-E. EXIT.
002460
002470 116-ACUMULA-CATEGORIA SECTION.
002480     MOVE 0 TO WKS-CAT-ENCONTRADA
002490     IF WKS-NUM-CATEGORIAS > 0
002500        SET IDX-CAT TO 1
002510        SEARCH WKS-CATEGORIA-ENT
002520           AT END CONTINUE
002530           WHEN WKS-CAT-NOMBRE(IDX-CAT) = TRAN-CATEGORIA
002540              ADD TRAN-MONTO TO WKS-CAT-MONTO(IDX-CAT)
002550              MOVE 1 TO WKS-CAT-ENCONTRADA
002560        END-SEARCH
002570     END-IF
002580     IF NOT CAT-ENCONTRADA AND WKS-NUM-CATEGORIAS < 50
002590        ADD 1 TO WKS-NUM-CATEGORIAS
002600        MOVE TRAN-CATEGORIA TO
002610             WKS-CAT-NOMBRE(WKS-NUM-CATEGORIAS)
002620        MOVE TRAN-MONTO     TO
002630             WKS-CAT-MONTO(WKS-NUM-CATEGORIAS)
002640     END-IF.
002650 116-ACUMULA-CATEGORIA-E. EXIT.
002660
002670*--------> SUBCALIFICACION 1: RAZON DE AHORRO (MAX 40)
002680 210-CALCULA-AHORRO SECTION.
002690     IF WKS-TOTAL-INGRESO = 0
002700        MOVE 0 TO WKS-SAV-SCORE
002710     ELSE
002720        COMPUTE WKS-SAV-RATE ROUNDED =
002730           (WKS-TOTAL-INGRESO - WKS-TOTAL-EGRESO) /
002740           WKS-TOTAL-INGRESO * 100
002750        EVALUATE TRUE
002760           WHEN WKS-SAV-RATE >= 50
002770              MOVE 40 TO WKS-SAV-SCORE
002780           WHEN WKS-SAV-RATE >= 30
002790              COMPUTE WKS-SAV-SCORE ROUNDED =
002800                 WKS-SAV-RATE / 50 * 40 * 0.9
002810           WHEN WKS-SAV-RATE >= 20
002820              COMPUTE WKS-SAV-SCORE ROUNDED =
002830                 WKS-SAV-RATE / 50 * 40 * 0.7
002840           WHEN WKS-SAV-RATE >= 10
002850              COMPUTE WKS-SAV-SCORE ROUNDED =
002860                 WKS-SAV-RATE / 50 * 40 * 0.5
002870           WHEN WKS-SAV-RATE > 0
002880              COMPUTE WKS-SAV-SCORE ROUNDED =
002890                 WKS-SAV-RATE / 50 * 40 * 0.3
002900           WHEN OTHER
002910              MOVE 0 TO WKS-SAV-SCORE
002920        END-EVALUATE
002930     END-IF
002940     IF WKS-SAV-SCORE > 40
002950        MOVE 40 TO WKS-SAV-SCORE
002960     END-IF
002970     IF WKS-SAV-SCORE < 0
002980        MOVE 0 TO WKS-SAV-SCORE
002990     END-IF
003000     MOVE WKS-SAV-SCORE TO HS-SAVINGS-SCORE.
003010 210-CALCULA-AHORRO-E. EXIT.
003020
003030*--------> SUBCALIFICACION 2: ADHERENCIA A PRESUPUESTO (MAX 25)
003040 220-CALCULA-PRESUPUESTO SECTION.
003050     OPEN INPUT BUDMAST
003060     IF FS-BUDMAST NOT = 0
003070        PERFORM 910-ERROR-APERTURA
003080     END-IF
003090     READ BUDMAST
003100          AT END SET FIN-BUDMAST TO TRUE
003110     END-READ
003120     PERFORM 205-LEE-BUDMAST UNTIL FIN-BUDMAST
003130     CLOSE BUDMAST
003140     IF WKS-BUD-CONT-MES = 0
003150        COMPUTE WKS-BUD-SCORE ROUNDED = 25 * 0.5
003160     ELSE
003170        IF WKS-BUD-CONT-VALIDOS = 0
003180           MOVE 0.5 TO WKS-BUD-PROMEDIO
003190        ELSE
003200           COMPUTE WKS-BUD-PROMEDIO ROUNDED =
003210              WKS-BUD-SUMA-ADHER / WKS-BUD-CONT-VALIDOS
003220        END-IF
003230        COMPUTE WKS-BUD-SCORE ROUNDED = WKS-BUD-PROMEDIO * 25
003240     END-IF
003250     IF WKS-BUD-SCORE > 25
003260        MOVE 25 TO WKS-BUD-SCORE
003270     END-IF
003280     IF WKS-BUD-SCORE < 0
003290        MOVE 0 TO WKS-BUD-SCORE
003300     END-IF
003310     MOVE WKS-BUD-SCORE TO HS-BUDGET-SCORE.
003320 220-CALCULA-PRESUPUESTO-E. EXIT.
003330*--------> CUERPO DEL CICLO DE LECTURA DE BUDMAST
003340 205-LEE-BUDMAST SECTION.
003350     IF BUD-USUARIO = WKS-USUARIO-PROCESO AND
003360  BUD-MES     = WKS-MES-ACTUAL
003370  ADD 1 TO WKS-BUD-CONT-MES
003380  IF BUD-MONTO > 0
003390     ADD 1 TO WKS-BUD-CONT-VALIDOS
003400     PERFORM 225-CALCULA-ADHERENCIA
003410  END-IF
003420     END-IF
003430     READ BUDMAST
003440    AT END SET FIN-BUDMAST TO TRUE
003450     END-READ.
003460 205-LEE-BUDMAST-E. EXIT.
003470
003480*--------> BUSCA EL GASTO ACUMULADO DE LA CATEGORIA DEL PRESU-
003490*          PUESTO Y CALCULA SU ADHERENCIA INDIVIDUAL (REQ-0850)
003500 225-CALCULA-ADHERENCIA SECTION.
003510     MOVE 0 TO WKS-BUD-GASTADO
003520     MOVE 0 TO WKS-CAT-ENCONTRADA
003530     IF WKS-NUM-CATEGORIAS > 0
003540        SET IDX-CAT TO 1
003550        SEARCH WKS-CATEGORIA-ENT
003560           AT END CONTINUE
003570           WHEN WKS-CAT-NOMBRE(IDX-CAT) = BUD-CATEGORIA
003580              MOVE WKS-CAT-MONTO(IDX-CAT) TO WKS-BUD-GASTADO
003590              MOVE 1 TO WKS-CAT-ENCONTRADA
003600        END-SEARCH
003610     END-IF
003620     COMPUTE WKS-BUD-RATIO ROUNDED = WKS-BUD-GASTADO / BUD-MONTO
003630     IF WKS-BUD-RATIO > 1.5
003640        MOVE 1.5 TO WKS-BUD-RATIO
003650     END-IF
003660     COMPUTE WKS-BUD-ADHERENCIA ROUNDED = 1 - WKS-BUD-RATIO
003670     IF WKS-BUD-ADHERENCIA < 0
003680        MOVE 0 TO WKS-BUD-ADHERENCIA
003690     END-IF
003700     ADD WKS-BUD-ADHERENCIA TO WKS-BUD-SUMA-ADHER.
003710 225-CALCULA-ADHERENCIA-E. EXIT.
003720
003730*--------> SUBCALIFICACION 3: AVANCE DE METAS DE AHORRO (MAX 25)
003740 230-CALCULA-METAS SECTION.
003750     OPEN INPUT GOALMAST
003760     IF FS-GOALMAST NOT = 0
003770        PERFORM 910-ERROR-APERTURA
003780     END-IF
003790     READ GOALMAST
003800          AT END SET FIN-GOALMAST TO TRUE
003810     END-READ
003820     PERFORM 235-LEE-GOALMAST UNTIL FIN-GOALMAST
003830     CLOSE GOALMAST
003840     IF WKS-GOAL-CONT-TOTAL = 0
003850        COMPUTE WKS-GOAL-SCORE ROUNDED = 25 * 0.5
003860     ELSE
003870        COMPUTE WKS-GOAL-PROMEDIO ROUNDED =
003880           WKS-GOAL-SUMA-PROGRESO / WKS-GOAL-CONT-TOTAL
003890        COMPUTE WKS-GOAL-SCORE ROUNDED = WKS-GOAL-PROMEDIO * 25
003900     END-IF
003910     IF WKS-GOAL-SCORE > 25
003920        MOVE 25 TO WKS-GOAL-SCORE
003930     END-IF
003940     IF WKS-GOAL-SCORE < 0
003950        MOVE 0 TO WKS-GOAL-SCORE
003960     END-IF
003970     MOVE WKS-GOAL-SCORE TO HS-GOAL-SCORE.
003980 230-CALCULA-METAS-E. EXIT.
003990*--------> CUERPO DEL CICLO DE LECTURA DE GOALMAST
004000 235-LEE-GOALMAST SECTION.
004010     IF GOAL-USUARIO = WKS-USUARIO-PROCESO
004020  ADD 1 TO WKS-GOAL-CONT-TOTAL
004030  IF GOAL-MONTO-META > 0
004040     COMPUTE WKS-GOAL-PROGRESO ROUNDED =
004050        GOAL-MONTO-ACTUAL / GOAL-MONTO-META
004060     IF WKS-GOAL-PROGRESO > 1
004070        MOVE 1 TO WKS-GOAL-PROGRESO
004080     END-IF
004090  ELSE
004100     MOVE 0 TO WKS-GOAL-PROGRESO
004110  END-IF
004120  ADD WKS-GOAL-PROGRESO TO WKS-GOAL-SUMA-PROGRESO
004130     END-IF
004140     READ GOALMAST
004150    AT END SET FIN-GOALMAST TO TRUE
004160     END-READ.
004170 235-LEE-GOALMAST-E. EXIT.
004180
004190*--------> SUBCALIFICACION 4: MANEJO DE PAGOS RECURRENTES (MAX 10)
004200 240-CALCULA-PAGOS SECTION.
004210     OPEN INPUT BILLMAST
004220     IF FS-BILLMAST NOT = 0
004230        PERFORM 910-ERROR-APERTURA
004240     END-IF
004250     READ BILLMAST
004260          AT END SET FIN-BILLMAST TO TRUE
004270     END-READ
004280     PERFORM 245-LEE-BILLMAST UNTIL FIN-BILLMAST
004290     CLOSE BILLMAST
004300     IF WKS-BILL-CONT-TOTAL = 0
004310  MOVE 10 TO WKS-BILL-SCORE
004320     ELSE
004330  COMPUTE WKS-BILL-SCORE = 10 - (3 * WKS-BILL-CONT-VENCIDOS)
004340  IF WKS-BILL-SCORE < 0
004350     MOVE 0 TO WKS-BILL-SCORE
004360  END-IF
004370     END-IF
004380     MOVE WKS-BILL-SCORE TO HS-BILL-SCORE.
004390 240-CALCULA-PAGOS-E. EXIT.
004400
004410*--------> CUERPO DEL CICLO DE LECTURA DE BILLMAST
004420 245-LEE-BILLMAST SECTION.
004430     IF BILL-USUARIO = WKS-USUARIO-PROCESO
004440  ADD 1 TO WKS-BILL-CONT-TOTAL
004450  IF BILL-FECHA-VENCE < WKS-FECHA-CORRIDA
004460     ADD 1 TO WKS-BILL-CONT-VENCIDOS
004470  END-IF
004480     END-IF
004490     READ BILLMAST
004500    AT END SET FIN-BILLMAST TO TRUE
004510     END-READ.
004520 245-LEE-BILLMAST-E. EXIT.
004530
004540*--------> TOTAL Y CALIFICACION VERBAL (REQ-0570)
004550 250-CALCULA-TOTAL SECTION.
004560     COMPUTE HS-TOTAL = HS-SAVINGS-SCORE + HS-BUDGET-SCORE +
004570                         HS-GOAL-SCORE   + HS-BILL-SCORE
004580     EVALUATE TRUE
004590        WHEN HS-TOTAL >= 90
004600           MOVE 'Excellent'         TO HS-RATING
004610        WHEN HS-TOTAL >= 75
004620           MOVE 'Very Good'         TO HS-RATING
004630        WHEN HS-TOTAL >= 60
004640           MOVE 'Good'              TO HS-RATING
004650        WHEN HS-TOTAL >= 45
004660           MOVE 'Fair'              TO HS-RATING
004670        WHEN OTHER
004680           MOVE 'Needs Improvement' TO HS-RATING
004690     END-EVALUATE.
004700 250-CALCULA-TOTAL-E. EXIT.
004710
004720*--------> IMPRIME EL BLOQUE DE CALIFICACION (SALIDA POR DISPLAY)
004730 300-IMPRIME-CALIFICACION SECTION.
004740     DISPLAY "=========================================="
004750     DISPLAY "  PFN3020 - INDICE DE SALUD FINANCIERA"
004760     DISPLAY "=========================================="
004770     DISPLAY "Savings Ratio "  HS-SAVINGS-SCORE "/40"
004780     DISPLAY "Budget Adherence " HS-BUDGET-SCORE "/25"
004790     DISPLAY "Goal Progress " HS-GOAL-SCORE "/25"
004800     DISPLAY "Bill Management " HS-BILL-SCORE "/10"
004810     DISPLAY "TOTAL SCORE: " HS-TOTAL "  RATING: " HS-RATING
004820     DISPLAY "==========================================".
004830 300-IMPRIME-CALIFICACION-E. EXIT.
004840
004850*--------> RUTINA COMUN DE ERROR DE APERTURA DE ARCHIVOS
004860 910-ERROR-APERTURA SECTION.
004870     DISPLAY "================================================"
004880     DISPLAY "   HUBO UN ERROR AL ABRIR LOS ARCHIVOS DE PFN3020"
004890     DISPLAY " FS-TRANMAST : (" FS-TRANMAST ")"
004900     DISPLAY " FS-BUDMAST  : (" FS-BUDMAST  ")"
004910     DISPLAY " FS-GOALMAST : (" FS-GOALMAST ")"
004920     DISPLAY " FS-BILLMAST : (" FS-BILLMAST ")"
004930     DISPLAY "================================================"
004940     MOVE 91 TO RETURN-CODE
004950     STOP RUN.
004960 910-ERROR-APERTURA-E. EXIT.
