000100******************************************************************
000110* COPYBOOK    : PFNBUD                                           *
000120* APLICACION  : FINANZAS PERSONALES (PFN)                        *
000130* DESCRIPCION : LAYOUT DEL MAESTRO DE PRESUPUESTOS MENSUALES DEL *
000140*             : USUARIO. UN PRESUPUESTO ES UN LIMITE MENSUAL DE  *
000150*             : GASTO POR CATEGORIA.                             *
000160* ARCHIVOS    : PFNBUDM (PS, LINE SEQUENTIAL, LRECL=145)         *
000170* USADO POR   : PFN3020, PFN3050                                 *
000180******************************************************************
000190* HISTORIAL DE CAMBIOS                                           *
000200* FECHA       PROG.  TICKET     DESCRIPCION                      *
000210* ----------  -----  ---------  ------------------------------   *
000220* 2019-02-11  EEDR   SEM-00119  VERSION INICIAL DEL LAYOUT.      *
000230* 2022-11-02  MRAM   SEM-00318  SE AMPLIA FILLER DE 20 A 36 PARA *
000240*                               DEJAR ESPACIO A UN FUTURO CAMPO  *
000250*                               DE MONEDA (Q/US$).               *
000260******************************************************************
000270 01  REG-BUDMAE.
000280*--------------------------------------------------------------*
000290*    LLAVE PRIMARIA DEL REGISTRO                                *
000300*--------------------------------------------------------------*
000310     05  BUD-ID                      PIC X(36).
000320*--------------------------------------------------------------*
000330*    USUARIO PROPIETARIO DEL PRESUPUESTO                       *
000340*--------------------------------------------------------------*
000350     05  BUD-USUARIO                 PIC X(36).
000360*--------------------------------------------------------------*
000370*    CATEGORIA PRESUPUESTADA                                    *
000380*--------------------------------------------------------------*
000390     05  BUD-CATEGORIA               PIC X(20).
000400*--------------------------------------------------------------*
000410*    LIMITE MENSUAL DE GASTO                                    *
000420*--------------------------------------------------------------*
000430     05  BUD-MONTO                   PIC 9(08)V99.
000440*--------------------------------------------------------------*
000450*    MES DEL PRESUPUESTO, FORMATO AAAA-MM.                      *
000460*--------------------------------------------------------------*
000470     05  BUD-MES                     PIC X(07).
000480     05  BUD-MES-R REDEFINES BUD-MES.
000490         10  BUD-MES-ANIO            PIC X(04).
000500         10  FILLER                  PIC X(01).
000510         10  BUD-MES-NUM             PIC X(02).
000520*--------------------------------------------------------------*
000530*    RELLENO RESERVADO PARA CRECIMIENTO FUTURO DEL REGISTRO.    *
000540*    VER SEM-00318.                                              *
000550*--------------------------------------------------------------*
000560     05  FILLER                      PIC X(36).
000570*--------------------------------------------------------------*
000580*    LARGO TOTAL DEL REGISTRO = 145.                             *
000590*--------------------------------------------------------------*
