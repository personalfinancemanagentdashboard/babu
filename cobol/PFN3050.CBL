000100******************************************************************
000110* FECHA       : 08/11/1990                                       *
000120* PROGRAMADOR : PATRICIA DEL GRANADO OSORIO (PDG)                *
000130* APLICACION  : FINANZAS PERSONALES                              *
000140* PROGRAMA    : PFN3050                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : GENERA EL REPORTE DE PRESUPUESTOS DE UN USUARIO  *
000170*             : DENTRO DE UN RANGO DE MESES, COMPARANDO CADA     *
000180*             : PRESUPUESTO CONTRA EL GASTO REAL DE LA CATEGORIA *
000190*             : Y CALCULANDO EL PORCENTAJE DE USO Y EL SALDO.    *
000200* ARCHIVOS    : PFNBUDM (ENTRADA), PFNTRANM (ENTRADA), REPORTE   *
000210* PROGRAMA(S) : NO APLICA                                        *
000220* BPM/RATIONAL: 231207                                           *
000230******************************************************************
000240 IDENTIFICATION DIVISION.
000250 PROGRAM-ID.    PFN3050.
000260 AUTHOR.        PATRICIA DEL GRANADO OSORIO.
000270 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPTO. DESARROLLO.
000280 DATE-WRITTEN.  08/11/1990.
000290 DATE-COMPILED.
000300 SECURITY.      USO INTERNO - BANCO INDUSTRIAL, S.A.
000310******************************************************************
000320* BITACORA DE CAMBIOS                                            *
000330* ---------------------------------------------------------------*
000340* 08/11/1990 PDG  REQ-0495  VERSION INICIAL. REPORTE DE          *
000350*                           PRESUPUESTO CONTRA GASTO REAL.       *
000360* 03/06/1994 RQV  REQ-0577  SE AGREGA EL PORCENTAJE DE USO POR   *
000370*                           CATEGORIA A LA LINEA DE DETALLE.     *
000380* 22/02/1997 MTZ  REQ-0651  SE AGREGA EL PIE DE REPORTE CON      *
000390*                           TOTALES GENERALES Y EL PORCENTAJE    *
000400*                           DE USO GLOBAL.                       *
000410* 04/11/1998 PDG  Y2K-0023  REVISION Y2K: COMPARACION DE MES     *
000420*                           CONFIRMADA CON ANIO DE 4 DIGITOS.    *
000430* 17/05/1999 PDG  Y2K-0036  PRUEBA DE REGRESION Y2K CERRADA SIN  *
000440*                           HALLAZGOS EN ESTE PROGRAMA.          *
000450* 30/05/2023 EEDR SEM-0342  SE ACTUALIZA EL REPORTE A LOS ANCHOS *
000460*                           VIGENTES DE LOS COPYBOOKS PFNBUD/    *
000470*                           PFNTRAN. SE ELIMINA EL SIGNO DE      *
000480*                           MONEDA DEL REPORTE.                  *
000481* 10/06/2024 JLPB SEM-00415 EL FILTRO DE MES-HASTA EN BLANCO     *
000482*                           EXCLUIA TODOS LOS PRESUPUESTOS; SE   *
000483*                           AGREGA EL BYPASS EXPLICITO. SE ARMA  *
000484*                           EL PERIODO DEL ENCABEZADO CON LOS    *
000485*                           LITERALES BEGINNING/PRESENT CUANDO   *
000486*                           EL FILTRO CORRESPONDIENTE VIENE EN   *
000487*                           BLANCO.                              *
000490******************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT BUDMAST  ASSIGN TO PFNBUDM
000570                     ORGANIZATION IS LINE SEQUENTIAL
000580                     FILE STATUS  IS FS-BUDMAST.
000590     SELECT TRANMAST ASSIGN TO PFNTRANM
000600                     ORGANIZATION IS LINE SEQUENTIAL
000610                     FILE STATUS  IS FS-TRANMAST.
000620     SELECT REPORTE  ASSIGN TO SYS010
000630                     FILE STATUS  IS FS-REPORTE.
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  BUDMAST
000670     LABEL RECORDS ARE STANDARD
000680     RECORD CONTAINS 145 CHARACTERS.
000690     COPY PFNBUD.
000700 FD  TRANMAST
000710     LABEL RECORDS ARE STANDARD
000720     RECORD CONTAINS 245 CHARACTERS.
000730     COPY PFNTRAN.
000740 FD  REPORTE
000750     REPORT IS REPORTE-PRESUPUESTO.
000760 WORKING-STORAGE SECTION.
000770******************************************************************
000780*          VARIABLES DE FILE STATUS Y CONTROL DE ARCHIVOS        *
000790******************************************************************
000800 01  WKS-FILE-STATUS.
000810     02  FS-BUDMAST                  PIC 9(02) VALUE ZEROS.
000820     02  FS-TRANMAST                 PIC 9(02) VALUE ZEROS.
000830     02  FS-REPORTE                  PIC 9(02) VALUE ZEROS.
000840     02  FILLER                      PIC X(01) VALUE SPACES.
000850 01  WKS-SWITCHES.
000860     02  WKS-FIN-BUDMAST             PIC 9(01) VALUE 0.
000870         88  FIN-BUDMAST                        VALUE 1.
000880     02  WKS-FIN-TRANMAST            PIC 9(01) VALUE 0.
000890         88  FIN-TRANMAST                        VALUE 1.
000900     02  FILLER                      PIC X(01) VALUE SPACES.
000910******************************************************************
000920*          PARAMETROS DE CORRIDA (USUARIO Y RANGO DE MESES)      *
000930******************************************************************
000940 01  WKS-PARAMETROS.
000950     02  WKS-USUARIO-PROCESO         PIC X(36) VALUE SPACES.
000960     02  WKS-MES-DESDE               PIC X(07) VALUE SPACES.
000970     02  WKS-MES-HASTA               PIC X(07) VALUE SPACES.
000980     02  WKS-FECHA-CORRIDA           PIC X(10) VALUE SPACES.
000982******************************************************************
000984*     PERIODO YA EDITADO PARA EL ENCABEZADO (SEM-00415)           *
000986******************************************************************
000988 01  WKS-PERIODO-TITULO.
000990     02  WKS-PERIODO-DESDE           PIC X(09) VALUE SPACES.
000992     02  WKS-PERIODO-HASTA           PIC X(09) VALUE SPACES.
000994     02  FILLER                      PIC X(01) VALUE SPACES.
000996 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
001000     02  WKS-FC-ANIO                 PIC 9(04).
001010     02  FILLER                      PIC X(01).
001020     02  WKS-FC-MES                  PIC 9(02).
001030     02  FILLER                      PIC X(01).
001040     02  WKS-FC-DIA                  PIC 9(02).
001050 01  WKS-FECHA-TITULO.
001060     02  WKS-FT-DIA                  PIC 9(02) VALUE ZEROS.
001070     02  FILLER                      PIC X(01) VALUE '/'.
001080     02  WKS-FT-MES                  PIC 9(02) VALUE ZEROS.
001090     02  FILLER                      PIC X(01) VALUE '/'.
001100     02  WKS-FT-ANIO                 PIC 9(04) VALUE ZEROS.
001110 01  WKS-FECHA-TITULO-R REDEFINES WKS-FECHA-TITULO.
001120     02  FILLER                      PIC X(10).
001130******************************************************************
001140*          TABLA DE TRANSACCIONES DE EGRESO DEL USUARIO,         *
001150*          CARGADA UNA SOLA VEZ PARA EL BARRIDO DE GASTO         *
001160*          (IDIOMA DE TABLA REUTILIZADO DE PFN3020)              *
001170******************************************************************
001180 01  WKS-NUM-TRANS                   PIC 9(04) COMP VALUE 0.
001190 01  WKS-TABLA-TRANS.
001200     02  FILLER                      PIC X(01) VALUE SPACES.
001210     02  WKS-TRAN-ENT OCCURS 1 TO 1000 TIMES
001220                      DEPENDING ON WKS-NUM-TRANS
001230                      INDEXED BY IDX-TRAN.
001240         03  WKS-TR-CATEGORIA        PIC X(20).
001250         03  WKS-TR-AAAAMM           PIC X(07).
001260         03  WKS-TR-MONTO            PIC 9(08)V99.
001270******************************************************************
001280*          CAMPOS DE TRABAJO PARA EL CALCULO DE GASTO Y USO      *
001290******************************************************************
001300 01  WKS-CALCULO.
001310     02  WKS-GASTADO                 PIC 9(08)V99 VALUE 0.
001320     02  WKS-REMANENTE               PIC S9(09)V99 VALUE 0.
001330     02  WKS-PORC-USO                PIC 999V9 VALUE 0.
001340     02  FILLER                      PIC X(01) VALUE SPACES.
001350******************************************************************
001360*          ACUMULADORES DEL GRAN TOTAL (REQ-0651)                *
001370******************************************************************
001380 01  WKS-GRAN-TOTAL.
001390     02  WKS-TOTAL-PRESUPUESTO       PIC S9(10)V99 VALUE 0.
001400     02  WKS-TOTAL-GASTADO           PIC S9(10)V99 VALUE 0.
001410     02  WKS-TOTAL-REMANENTE         PIC S9(10)V99 VALUE 0.
001420     02  WKS-TOTAL-PORC-USO          PIC 999V9 VALUE 0.
001430     02  FILLER                      PIC X(01) VALUE SPACES.
001440******************************************************************
001450*          CONTADORES DE CONTROL DE LA CORRIDA                   *
001455*          SE DECLARAN COMO 77 POR SER CONTADORES SUELTOS (JLPB) *
001460******************************************************************
001470 77  WKS-CONT-LEIDOS                 PIC 9(06) COMP VALUE 0.
001480 77  WKS-CONT-IMPRESOS               PIC 9(06) COMP VALUE 0.
001510******************************************************************
001520*                  MAQUETACION REPORTE DE SALIDA                 *
001530******************************************************************
001540 REPORT SECTION.
001550 RD  REPORTE-PRESUPUESTO
001560     CONTROLS ARE FINAL
001570     PAGE LIMIT IS 66
001580     HEADING 1
001590     FIRST DETAIL 7
001600     LAST DETAIL 56
001610     FOOTING 60.
001620******************************************************************
001630*                     MAQUETACION PAGE HEADER                    *
001640******************************************************************
001650 01  TYPE IS PH.
001660     02 LINE 1.
001670        03 COLUMN   1 PIC X(22) VALUE
001680           'BANCO INDUSTRIAL, S.A.'.
001690        03 COLUMN  40 PIC X(30) VALUE
001700           'BUDGET REPORT'.
001710        03 COLUMN 106 PIC X(24) VALUE '      S E M I L L E R O'.
001720     02 LINE 2.
001730        03 COLUMN   1 PIC X(25) VALUE 'PFN3050    01.30052023.R'.
001740        03 COLUMN  40 PIC X(08) VALUE 'PERIODO:'.
001750        03 COLUMN  49 PIC X(09) SOURCE WKS-PERIODO-DESDE.
001760        03 COLUMN  59 PIC X(01) VALUE '-'.
001770        03 COLUMN  61 PIC X(09) SOURCE WKS-PERIODO-HASTA.
001780        03 COLUMN 120 PIC X(06) VALUE 'PAGINA'.
001790        03 COLUMN 128 PIC Z(05) SOURCE
001800                             PAGE-COUNTER IN REPORTE-PRESUPUESTO.
001810     02 LINE 3.
001820        03 COLUMN  01 PIC X(132) VALUE ALL '='.
001830     02 LINE 4.
001840        03 COLUMN  03 PIC X(05) VALUE 'MONTH'.
001850        03 COLUMN  16 PIC X(08) VALUE 'CATEGORY'.
001860        03 COLUMN  45 PIC X(06) VALUE 'BUDGET'.
001870        03 COLUMN  62 PIC X(05) VALUE 'SPENT'.
001880        03 COLUMN  79 PIC X(09) VALUE 'REMAINING'.
001890        03 COLUMN  98 PIC X(07) VALUE 'USAGE %'.
001900     02 LINE 5.
001910        03 COLUMN  01 PIC X(132) VALUE ALL '='.
001920******************************************************************
001930*                     MAQUETACION LINEA DETALLE                  *
001940******************************************************************
001950 01  DETAILLINE TYPE IS DETAIL.
001960     02 LINE IS PLUS 1.
001970        03 COLUMN  03 PIC X(07) SOURCE BUD-MES.
001980        03 COLUMN  16 PIC X(20) SOURCE BUD-CATEGORIA.
001990        03 COLUMN  40 PIC ZZ,ZZ9.99 SOURCE BUD-MONTO.
002000        03 COLUMN  57 PIC ZZ,ZZ9.99 SOURCE WKS-GASTADO.
002010        03 COLUMN  74 PIC -Z,ZZ9.99 SOURCE WKS-REMANENTE.
002020        03 COLUMN  98 PIC ZZ9.9 SOURCE WKS-PORC-USO.
002030******************************************************************
002040*                   MAQUETACION CONTROL FOOTING FINAL            *
002050******************************************************************
002060 01  TYPE IS CF FINAL.
002070     02 LINE IS PLUS 2.
002080        03 COLUMN  01 PIC X(132) VALUE ALL '='.
002090     02 LINE IS PLUS 1.
002100        03 COLUMN  03 PIC X(05) VALUE 'TOTAL'.
002110        03 COLUMN  40 PIC ZZ,ZZ9.99 SOURCE WKS-TOTAL-PRESUPUESTO.
002120        03 COLUMN  57 PIC ZZ,ZZ9.99 SOURCE WKS-TOTAL-GASTADO.
002130        03 COLUMN  74 PIC -Z,ZZ9.99 SOURCE WKS-TOTAL-REMANENTE.
002140        03 COLUMN  98 PIC ZZ9.9 SOURCE WKS-TOTAL-PORC-USO.
002150******************************************************************
002160*                     MAQUETACION PAGE FOOTING                   *
002170******************************************************************
002180 01  TYPE IS PF.
002190     02  LINE PLUS 0.
002200        03 COLUMN  01 PIC X(25) VALUE 'FECHA Y HORA DE OPERACION'.
002210        03 COLUMN  30 PIC X(10) SOURCE WKS-FECHA-TITULO.
002220        03 COLUMN  52 PIC X(16) VALUE 'DATA-CENTRO S.A.'.
002230        03 COLUMN 113 PIC X(06) VALUE 'PAGINA'.
002240        03 COLUMN 124 PIC ZZ,ZZ9 SOURCE PAGE-COUNTER IN
002250                                     REPORTE-PRESUPUESTO.
002260******************************************************************
002270*                     MAQUETACION REPORT FINAL                   *
002280******************************************************************
002290 01  TYPE IS RF.
002300     02  LINE PLUS 3.
002310         03 COLUMN 50 PIC X(22) VALUE 'ESTA ES LA ULTIMA HOJA'.
002320     02  LINE PLUS 1.
002330         03 COLUMN 50 PIC X(23) VALUE 'ESTE REPORTE CONSTA DE '.
002340         03 COLUMN 73 PIC Z,ZZZ SOURCE PAGE-COUNTER IN
002350                                     REPORTE-PRESUPUESTO.
002360         03 COLUMN 80 PIC X(07) VALUE 'PAGINAS'.
002370 PROCEDURE DIVISION.
002380 100-PRINCIPAL SECTION.
002390     PERFORM 110-ABRE-Y-CARGA
002400     PERFORM 200-GENERA-REPORTE
002410     PERFORM 230-TERMINA-CIERRA-REPORTE
002420     STOP RUN.
002430 100-PRINCIPAL-E. EXIT.
002440
002450*--------> LEE PARAMETROS Y CARGA EN MEMORIA LOS EGRESOS DEL     *
002460*          USUARIO PARA PODER CALCULAR EL GASTO POR CATEGORIA   *
002470*          Y MES SIN VOLVER A LEER EL ARCHIVO (REQ-0577)        *
002480 110-ABRE-Y-CARGA SECTION.
002490     ACCEPT WKS-USUARIO-PROCESO FROM SYSIN
002500     ACCEPT WKS-MES-DESDE       FROM SYSIN
002510     ACCEPT WKS-MES-HASTA       FROM SYSIN
002520     ACCEPT WKS-FECHA-CORRIDA   FROM SYSIN
002530     MOVE WKS-FC-DIA  TO WKS-FT-DIA
002540     MOVE WKS-FC-MES  TO WKS-FT-MES
002550     MOVE WKS-FC-ANIO TO WKS-FT-ANIO
002555     PERFORM 112-ARMA-PERIODO-TITULO
002560     OPEN INPUT  TRANMAST
002570     IF FS-TRANMAST NOT = 0
002580        PERFORM 910-ERROR-APERTURA
002590     END-IF
002600     READ TRANMAST
002610          AT END SET FIN-TRANMAST TO TRUE
002620     END-READ
002630     PERFORM 115-LEE-TRANMAST UNTIL FIN-TRANMAST
002640     CLOSE TRANMAST
002650     OPEN INPUT  BUDMAST
002660     OPEN OUTPUT REPORTE
002670     IF (FS-BUDMAST NOT = 0) OR (FS-REPORTE NOT = 0)
002680        PERFORM 910-ERROR-APERTURA
002690     END-IF
002700     INITIATE REPORTE-PRESUPUESTO.
002710 110-ABRE-Y-CARGA-E. EXIT.
002711
002712*--------> ARMA EL PERIODO DEL ENCABEZADO; SI UN EXTREMO DEL      *
002713*          RANGO VIENE EN BLANCO, IMPRIME BEGINNING/PRESENT       *
002714*          (SEM-00415)                                            *
002715 112-ARMA-PERIODO-TITULO SECTION.
002716     IF WKS-MES-DESDE = SPACES
002717        MOVE 'BEGINNING' TO WKS-PERIODO-DESDE
002718     ELSE
002719        MOVE WKS-MES-DESDE TO WKS-PERIODO-DESDE
002720     END-IF
002721     IF WKS-MES-HASTA = SPACES
002722        MOVE 'PRESENT' TO WKS-PERIODO-HASTA
002723     ELSE
002724        MOVE WKS-MES-HASTA TO WKS-PERIODO-HASTA
002725     END-IF.
002726 112-ARMA-PERIODO-TITULO-E. EXIT.
002727
002730*--------> CUERPO DEL CICLO DE CARGA DE TRANSACCIONES DE EGRESO  *
002740 115-LEE-TRANMAST SECTION.
002750     IF TRAN-USUARIO = WKS-USUARIO-PROCESO AND
002760        TRAN-ES-EGRESO AND WKS-NUM-TRANS < 1000
002770        ADD 1 TO WKS-NUM-TRANS
002780        MOVE TRAN-CATEGORIA   TO WKS-TR-CATEGORIA(WKS-NUM-TRANS)
002790        MOVE TRAN-FEC-AAAAMM  TO WKS-TR-AAAAMM(WKS-NUM-TRANS)
002800        MOVE TRAN-MONTO       TO WKS-TR-MONTO(WKS-NUM-TRANS)
002810     END-IF
002820     READ TRANMAST
002830          AT END SET FIN-TRANMAST TO TRUE
002840     END-READ.
002850 115-LEE-TRANMAST-E. EXIT.
002860
002870*--------> PASADA UNICA AL MAESTRO DE PRESUPUESTOS, FILTRANDO    *
002880*          POR USUARIO Y RANGO DE MESES (INCLUSIVE)              *
002890 200-GENERA-REPORTE SECTION.
002900     READ BUDMAST
002910          AT END SET FIN-BUDMAST TO TRUE
002920     END-READ
002930     PERFORM 205-LEE-BUDMAST UNTIL FIN-BUDMAST.
002940 200-GENERA-REPORTE-E. EXIT.
002950
002960*--------> CUERPO DEL CICLO DE LECTURA DE BUDMAST                 *
002970 205-LEE-BUDMAST SECTION.
002980     ADD 1 TO WKS-CONT-LEIDOS
002990     IF BUD-USUARIO = WKS-USUARIO-PROCESO AND
003000        BUD-MES NOT < WKS-MES-DESDE       AND
003005        (WKS-MES-HASTA = SPACES OR
003010         BUD-MES NOT > WKS-MES-HASTA)
003020        PERFORM 210-CALCULA-GASTADO
003030        PERFORM 220-ACUMULA-GRAN-TOTAL
003040        ADD 1 TO WKS-CONT-IMPRESOS
003050        GENERATE DETAILLINE
003060     END-IF
003070     READ BUDMAST
003080          AT END SET FIN-BUDMAST TO TRUE
003090     END-READ.
003100 205-LEE-BUDMAST-E. EXIT.
003110
003120*--------> BARRE LA TABLA DE TRANSACCIONES DE EGRESO Y SUMA LAS  *
003130*          QUE COINCIDEN CON LA CATEGORIA Y EL MES DEL           *
003140*          PRESUPUESTO EN CURSO, LUEGO CALCULA EL REMANENTE Y    *
003150*          EL PORCENTAJE DE USO (0 SI EL PRESUPUESTO NO ES       *
003160*          POSITIVO)                                             *
003170 210-CALCULA-GASTADO SECTION.
003180     MOVE 0 TO WKS-GASTADO
003190     PERFORM 212-SUMA-TRANSACCION
003200        VARYING IDX-TRAN FROM 1 BY 1 UNTIL IDX-TRAN > WKS-NUM-TRANS
003210     COMPUTE WKS-REMANENTE = BUD-MONTO - WKS-GASTADO
003220     IF BUD-MONTO > 0
003230        COMPUTE WKS-PORC-USO ROUNDED =
003240           WKS-GASTADO / BUD-MONTO * 100
003250     ELSE
003260        MOVE 0 TO WKS-PORC-USO
003270     END-IF.
003280 210-CALCULA-GASTADO-E. EXIT.
003290
003300*--------> CUERPO DEL CICLO DE SUMA DE TRANSACCIONES              *
003310 212-SUMA-TRANSACCION SECTION.
003320     IF WKS-TR-CATEGORIA(IDX-TRAN) = BUD-CATEGORIA AND
003330        WKS-TR-AAAAMM(IDX-TRAN)    = BUD-MES
003340        ADD WKS-TR-MONTO(IDX-TRAN) TO WKS-GASTADO
003350     END-IF.
003360 212-SUMA-TRANSACCION-E. EXIT.
003370
003380*--------> ACUMULA LOS TOTALES GENERALES DEL REPORTE (REQ-0651)  *
003390 220-ACUMULA-GRAN-TOTAL SECTION.
003400     ADD BUD-MONTO      TO WKS-TOTAL-PRESUPUESTO
003410     ADD WKS-GASTADO    TO WKS-TOTAL-GASTADO
003420     ADD WKS-REMANENTE  TO WKS-TOTAL-REMANENTE
003430     IF WKS-TOTAL-PRESUPUESTO > 0
003440        COMPUTE WKS-TOTAL-PORC-USO ROUNDED =
003450           WKS-TOTAL-GASTADO / WKS-TOTAL-PRESUPUESTO * 100
003460     ELSE
003470        MOVE 0 TO WKS-TOTAL-PORC-USO
003480     END-IF.
003490 220-ACUMULA-GRAN-TOTAL-E. EXIT.
003500
003510*--------> TERMINA EL REPORTE, CIERRA LOS ARCHIVOS Y MUESTRA LAS *
003520*          ESTADISTICAS DE LA CORRIDA                            *
003530 230-TERMINA-CIERRA-REPORTE SECTION.
003540     TERMINATE REPORTE-PRESUPUESTO
003550     CLOSE BUDMAST
003560     CLOSE REPORTE
003570     DISPLAY "PFN3050 - REGISTROS LEIDOS    : " WKS-CONT-LEIDOS
003580     DISPLAY "PFN3050 - REGISTROS IMPRESOS  : " WKS-CONT-IMPRESOS.
003590 230-TERMINA-CIERRA-REPORTE-E. EXIT.
003600
003610*--------> RUTINA COMUN DE ERROR DE APERTURA DE ARCHIVOS         *
003620 910-ERROR-APERTURA SECTION.
003630     DISPLAY "================================================"
003640     DISPLAY "   HUBO UN ERROR AL ABRIR LOS ARCHIVOS DE PFN3050"
003650     DISPLAY " FS-BUDMAST  : (" FS-BUDMAST ")"
003660     DISPLAY " FS-TRANMAST : (" FS-TRANMAST ")"
003670     DISPLAY " FS-REPORTE  : (" FS-REPORTE ")"
003680     DISPLAY "================================================"
003690     MOVE 91 TO RETURN-CODE
003700     STOP RUN.
003710 910-ERROR-APERTURA-E. EXIT.
