000100******************************************************************
000110* FECHA       : 22/03/1990                                       *
000120* PROGRAMADOR : PATRICIA DEL GRANADO OSORIO (PDG)                *
000130* APLICACION  : FINANZAS PERSONALES                              *
000140* PROGRAMA    : PFN3040                                          *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : GENERA EL REPORTE DE TRANSACCIONES DE UN USUARIO *
000170*             : DENTRO DE UN RANGO DE FECHAS, CON EL TOTAL DE    *
000180*             : INGRESOS, EGRESOS Y BALANCE NETO AL FINAL.       *
000190* ARCHIVOS    : PFNTRANM (ENTRADA), REPORTE (SALIDA, PS)         *
000200* PROGRAMA(S) : NO APLICA                                        *
000210* BPM/RATIONAL: 231144                                           *
000220******************************************************************
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID.    PFN3040.
000250 AUTHOR.        PATRICIA DEL GRANADO OSORIO.
000260 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPTO. DESARROLLO.
000270 DATE-WRITTEN.  22/03/1990.
000280 DATE-COMPILED.
000290 SECURITY.      USO INTERNO - BANCO INDUSTRIAL, S.A.
000300******************************************************************
000310* BITACORA DE CAMBIOS                                            *
000320* ---------------------------------------------------------------*
000330* 22/03/1990 PDG  REQ-0489  VERSION INICIAL. REPORTE DE          *
000340*                           TRANSACCIONES CON FILTRO DE FECHAS.  *
000350* 19/08/1992 RQV  REQ-0533  SE AGREGA LA COLUMNA DE CATEGORIA A  *
000360*                           LA LINEA DE DETALLE.                 *
000370* 14/01/1997 MTZ  REQ-0648  SE AGREGA EL PIE DE REPORTE CON      *
000380*                           TOTAL DE INGRESO, EGRESO Y BALANCE.  *
000390* 21/10/1998 PDG  Y2K-0022  REVISION Y2K: COMPARACION DE FECHAS  *
000400*                           CONFIRMADA CON ANIO DE 4 DIGITOS.    *
000410* 12/04/1999 PDG  Y2K-0035  PRUEBA DE REGRESION Y2K CERRADA SIN  *
000420*                           HALLAZGOS EN ESTE PROGRAMA.          *
000430* 30/05/2023 EEDR SEM-0342  SE ACTUALIZA EL REPORTE AL ANCHO     *
000440*                           VIGENTE DEL COPYBOOK PFNTRAN. SE     *
000450*                           ELIMINA EL SIGNO DE MONEDA DEL       *
000460*                           REPORTE.                             *
000461* 10/06/2024 JLPB SEM-00415 EL FILTRO DE FECHA-HASTA EN BLANCO   *
000462*                           EXCLUIA TODAS LAS TRANSACCIONES; SE  *
000463*                           AGREGA EL BYPASS EXPLICITO. SE ARMA  *
000464*                           EL PERIODO DEL ENCABEZADO CON LOS    *
000465*                           LITERALES BEGINNING/PRESENT CUANDO   *
000466*                           EL FILTRO CORRESPONDIENTE VIENE EN   *
000467*                           BLANCO. SE AGREGA UN SORT PREVIO A LA*
000468*                           GENERACION PARA QUE EL DETALLE SALGA *
000469*                           ORDENADO POR FECHA DESCENDENTE.      *
000470******************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT TRANMAST ASSIGN TO PFNTRANM
000550                     ORGANIZATION IS LINE SEQUENTIAL
000560                     FILE STATUS  IS FS-TRANMAST.
000565     SELECT WORKFILE ASSIGN TO SYSUT1.
000570     SELECT REPORTE  ASSIGN TO SYS010
000580                     FILE STATUS  IS FS-REPORTE.
000590 DATA DIVISION.
000600 FILE SECTION.
000605*--------> EL MAESTRO SE LEE COMO REGISTRO PLANO; LA UNICA VISTA  *
000606*          CON NOMBRES DE CAMPO ES LA DEL WORKFILE ORDENADO       *
000610 FD  TRANMAST
000620     LABEL RECORDS ARE STANDARD
000630     RECORD CONTAINS 245 CHARACTERS.
000635 01  TRANMAST-REG                    PIC X(245).
000638 SD  WORKFILE
000639     RECORD CONTAINS 245 CHARACTERS.
000640     COPY PFNTRAN.
000650 FD  REPORTE
000660     REPORT IS REPORTE-TRANSACC.
000670 WORKING-STORAGE SECTION.
000680******************************************************************
000690*          VARIABLES DE FILE STATUS Y CONTROL DE ARCHIVOS        *
000700******************************************************************
000710 01  WKS-FILE-STATUS.
000720     02  FS-TRANMAST                 PIC 9(02) VALUE ZEROS.
000730     02  FS-REPORTE                  PIC 9(02) VALUE ZEROS.
000740     02  FILLER                      PIC X(01) VALUE SPACES.
000750 01  WKS-SWITCHES.
000760     02  WKS-FIN-TRANMAST            PIC 9(01) VALUE 0.
000770         88  FIN-TRANMAST                       VALUE 1.
000772     02  WKS-FIN-WORKFILE            PIC 9(01) VALUE 0.
000774         88  FIN-WORKFILE                       VALUE 1.
000780     02  FILLER                      PIC X(01) VALUE SPACES.
000790******************************************************************
000800*          PARAMETROS DE CORRIDA (USUARIO Y RANGO DE FECHAS)     *
000810******************************************************************
000820 01  WKS-PARAMETROS.
000830     02  WKS-USUARIO-PROCESO         PIC X(36) VALUE SPACES.
000840     02  WKS-FECHA-DESDE             PIC X(10) VALUE SPACES.
000850     02  WKS-FECHA-HASTA             PIC X(10) VALUE SPACES.
000860     02  WKS-FECHA-CORRIDA           PIC X(10) VALUE SPACES.
000865******************************************************************
000866*     PERIODO YA EDITADO PARA EL ENCABEZADO (SEM-00415)           *
000867******************************************************************
000868 01  WKS-PERIODO-TITULO.
000869     02  WKS-PERIODO-DESDE           PIC X(10) VALUE SPACES.
000870     02  WKS-PERIODO-HASTA           PIC X(10) VALUE SPACES.
000871     02  FILLER                      PIC X(01) VALUE SPACES.
000872******************************************************************
000880*          FECHA EDITADA PARA EL ENCABEZADO DEL REPORTE          *
000890******************************************************************
000900 01  WKS-FECHA-TITULO.
000910     02  WKS-FT-DIA                  PIC 9(02) VALUE ZEROS.
000920     02  FILLER                      PIC X(01) VALUE '/'.
000930     02  WKS-FT-MES                  PIC 9(02) VALUE ZEROS.
000940     02  FILLER                      PIC X(01) VALUE '/'.
000950     02  WKS-FT-ANIO                 PIC 9(04) VALUE ZEROS.
000960 01  WKS-FECHA-TITULO-R REDEFINES WKS-FECHA-TITULO.
000970     02  FILLER                      PIC X(10).
000980 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
000990     02  WKS-FC-ANIO                 PIC 9(04).
001000     02  FILLER                      PIC X(01).
001010     02  WKS-FC-MES                  PIC 9(02).
001020     02  FILLER                      PIC X(01).
001030     02  WKS-FC-DIA                  PIC 9(02).
001040******************************************************************
001050*          ACUMULADORES DE INGRESO, EGRESO Y BALANCE NETO        *
001060******************************************************************
001070 01  WKS-TOTALES.
001080     02  WKS-TOTAL-INGRESO           PIC S9(10)V99 VALUE 0.
001090     02  WKS-TOTAL-EGRESO            PIC S9(10)V99 VALUE 0.
001100     02  WKS-BALANCE-NETO            PIC S9(10)V99 VALUE 0.
001110     02  FILLER                      PIC X(01) VALUE SPACES.
001120******************************************************************
001130*          CONTADORES DE CONTROL DE LA CORRIDA (REQ-0648)        *
001135*          SE DECLARAN COMO 77 POR SER CONTADORES SUELTOS (JLPB) *
001140******************************************************************
001150 77  WKS-CONT-LEIDOS                 PIC 9(06) COMP VALUE 0.
001160 77  WKS-CONT-IMPRESOS               PIC 9(06) COMP VALUE 0.
001190******************************************************************
001200*                  MAQUETACION REPORTE DE SALIDA                 *
001210******************************************************************
001220 REPORT SECTION.
001230 RD  REPORTE-TRANSACC
001240     CONTROLS ARE FINAL
001250     PAGE LIMIT IS 66
001260     HEADING 1
001270     FIRST DETAIL 7
001280     LAST DETAIL 56
001290     FOOTING 60.
001300******************************************************************
001310*                     MAQUETACION PAGE HEADER                    *
001320******************************************************************
001330 01  TYPE IS PH.
001340     02 LINE 1.
001350        03 COLUMN   1 PIC X(22) VALUE
001360           'BANCO INDUSTRIAL, S.A.'.
001370        03 COLUMN  40 PIC X(30) VALUE
001380           'TRANSACTIONS REPORT'.
001390        03 COLUMN 106 PIC X(24) VALUE '      S E M I L L E R O'.
001400     02 LINE 2.
001410        03 COLUMN   1 PIC X(25) VALUE 'PFN3040    01.30052023.R'.
001420        03 COLUMN  40 PIC X(08) VALUE 'PERIODO:'.
001430        03 COLUMN  49 PIC X(10) SOURCE WKS-PERIODO-DESDE.
001440        03 COLUMN  60 PIC X(01) VALUE '-'.
001450        03 COLUMN  62 PIC X(10) SOURCE WKS-PERIODO-HASTA.
001460        03 COLUMN 120 PIC X(06) VALUE 'PAGINA'.
001470        03 COLUMN 128 PIC Z(05) SOURCE
001480                                PAGE-COUNTER IN REPORTE-TRANSACC.
001490     02 LINE 3.
001500        03 COLUMN  01 PIC X(132) VALUE ALL '='.
001510     02 LINE 4.
001520        03 COLUMN  03 PIC X(04) VALUE 'DATE'.
001530        03 COLUMN  16 PIC X(05) VALUE 'TITLE'.
001540        03 COLUMN  59 PIC X(08) VALUE 'CATEGORY'.
001550        03 COLUMN  82 PIC X(04) VALUE 'TYPE'.
001560        03 COLUMN  99 PIC X(06) VALUE 'AMOUNT'.
001570     02 LINE 5.
001580        03 COLUMN  01 PIC X(132) VALUE ALL '='.
001590******************************************************************
001600*                     MAQUETACION LINEA DETALLE                  *
001610******************************************************************
001620 01  DETAILLINE TYPE IS DETAIL.
001630     02 LINE IS PLUS 1.
001640        03 COLUMN  03 PIC X(10) SOURCE TRAN-FECHA.
001650        03 COLUMN  16 PIC X(40) SOURCE TRAN-TITULO.
001660        03 COLUMN  59 PIC X(20) SOURCE TRAN-CATEGORIA.
001670        03 COLUMN  82 PIC X(07) SOURCE TRAN-TIPO.
001680        03 COLUMN  95 PIC ZZ,ZZZ,ZZ9.99 SOURCE TRAN-MONTO.
001690******************************************************************
001700*                   MAQUETACION CONTROL FOOTING FINAL            *
001710******************************************************************
001720 01  TYPE IS CF FINAL.
001730     02 LINE IS PLUS 2.
001740        03 COLUMN  01 PIC X(132) VALUE ALL '='.
001750     02 LINE IS PLUS 1.
001760        03 COLUMN  03 PIC X(20) VALUE 'TOTAL INCOME:'.
001770        03 COLUMN  95 PIC ZZ,ZZZ,ZZ9.99 SOURCE WKS-TOTAL-INGRESO.
001780     02 LINE IS PLUS 1.
001790        03 COLUMN  03 PIC X(20) VALUE 'TOTAL EXPENSE:'.
001800        03 COLUMN  95 PIC ZZ,ZZZ,ZZ9.99 SOURCE WKS-TOTAL-EGRESO.
001810     02 LINE IS PLUS 1.
001820        03 COLUMN  03 PIC X(20) VALUE 'NET BALANCE:'.
001830        03 COLUMN  95 PIC -Z,ZZZ,ZZ9.99 SOURCE WKS-BALANCE-NETO.
001840******************************************************************
001850*                     MAQUETACION PAGE FOOTING                   *
001860******************************************************************
001870 01  TYPE IS PF.
001880     02  LINE PLUS 0.
001890        03 COLUMN  01 PIC X(25) VALUE 'FECHA Y HORA DE OPERACION'.
001900        03 COLUMN  30 PIC X(10) SOURCE WKS-FECHA-TITULO.
001910        03 COLUMN  52 PIC X(16) VALUE 'DATA-CENTRO S.A.'.
001920        03 COLUMN 113 PIC X(06) VALUE 'PAGINA'.
001930        03 COLUMN 124 PIC ZZ,ZZ9 SOURCE PAGE-COUNTER IN
001940                                        REPORTE-TRANSACC.
001950******************************************************************
001960*                     MAQUETACION REPORT FINAL                   *
001970******************************************************************
001980 01  TYPE IS RF.
001990     02  LINE PLUS 3.
002000         03 COLUMN 50 PIC X(22) VALUE 'ESTA ES LA ULTIMA HOJA'.
002010     02  LINE PLUS 1.
002020         03 COLUMN 50 PIC X(23) VALUE 'ESTE REPORTE CONSTA DE '.
002030         03 COLUMN 73 PIC Z,ZZZ SOURCE PAGE-COUNTER IN
002040                                        REPORTE-TRANSACC.
002050         03 COLUMN 80 PIC X(07) VALUE 'PAGINAS'.
002060 PROCEDURE DIVISION.
002070 100-PRINCIPAL SECTION.
002080     PERFORM 110-ABRE-INICIA-REPORTE
002090     PERFORM 150-ORDENA-Y-GENERA
002100     PERFORM 230-TERMINA-CIERRA-REPORTE
002110     STOP RUN.
002120 100-PRINCIPAL-E. EXIT.
002130
002140*--------> LEE PARAMETROS, ARMA EL PERIODO DEL ENCABEZADO Y      *
002141*          ARRANCA EL REPORTE                                    *
002150 110-ABRE-INICIA-REPORTE SECTION.
002160     ACCEPT WKS-USUARIO-PROCESO FROM SYSIN
002170     ACCEPT WKS-FECHA-DESDE     FROM SYSIN
002180     ACCEPT WKS-FECHA-HASTA     FROM SYSIN
002190     ACCEPT WKS-FECHA-CORRIDA   FROM SYSIN
002200     MOVE WKS-FC-DIA  TO WKS-FT-DIA
002210     MOVE WKS-FC-MES  TO WKS-FT-MES
002220     MOVE WKS-FC-ANIO TO WKS-FT-ANIO
002225     PERFORM 115-ARMA-PERIODO-TITULO
002230     OPEN OUTPUT REPORTE
002250     IF FS-REPORTE NOT = 0
002260        PERFORM 910-ERROR-APERTURA
002270     END-IF
002280     INITIATE REPORTE-TRANSACC.
002290 110-ABRE-INICIA-REPORTE-E. EXIT.
002291
002292*--------> ARMA EL PERIODO DEL ENCABEZADO; SI UN EXTREMO DEL     *
002293*          RANGO VIENE EN BLANCO, IMPRIME BEGINNING/PRESENT      *
002294*          (SEM-00415)                                           *
002295 115-ARMA-PERIODO-TITULO SECTION.
002296     IF WKS-FECHA-DESDE = SPACES
002297        MOVE 'BEGINNING' TO WKS-PERIODO-DESDE
002298     ELSE
002299        MOVE WKS-FECHA-DESDE TO WKS-PERIODO-DESDE
002300     END-IF
002301     IF WKS-FECHA-HASTA = SPACES
002302        MOVE 'PRESENT' TO WKS-PERIODO-HASTA
002303     ELSE
002304        MOVE WKS-FECHA-HASTA TO WKS-PERIODO-HASTA
002305     END-IF.
002306 115-ARMA-PERIODO-TITULO-E. EXIT.
002307
002310*--------> ORDENA EL MAESTRO POR FECHA DESCENDENTE ANTES DE      *
002315*          FILTRAR E IMPRIMIR EL DETALLE (SEM-00415)             *
002330 150-ORDENA-Y-GENERA SECTION.
002335     SORT WORKFILE ON DESCENDING KEY TRAN-FECHA OF REG-TRANMAE
002336          INPUT PROCEDURE  IS 160-CARGA-TRANMAST
002337          OUTPUT PROCEDURE IS 165-LEE-ORDENADO.
002338 150-ORDENA-Y-GENERA-E. EXIT.
002339
002340*--------> CARGA EL MAESTRO DE TRANSACCIONES AL WORKFILE DE SORT *
002345 160-CARGA-TRANMAST SECTION.
002346     OPEN INPUT TRANMAST
002347     IF FS-TRANMAST NOT = 0
002348        PERFORM 910-ERROR-APERTURA
002349     END-IF
002350     READ TRANMAST
002355          AT END SET FIN-TRANMAST TO TRUE
002360     END-READ
002370     PERFORM 162-RELEASE-TRANMAST UNTIL FIN-TRANMAST
002375     CLOSE TRANMAST.
002380 160-CARGA-TRANMAST-E. EXIT.
002385
002390*--------> ENVIA CADA TRANSACCION LEIDA AL WORKFILE DE SORT      *
002395 162-RELEASE-TRANMAST SECTION.
002400     ADD 1 TO WKS-CONT-LEIDOS
002405     MOVE TRANMAST-REG TO REG-TRANMAE
002410     RELEASE REG-TRANMAE
002415     READ TRANMAST
002420          AT END SET FIN-TRANMAST TO TRUE
002425     END-READ.
002430 162-RELEASE-TRANMAST-E. EXIT.
002435
002440*--------> PASADA UNICA AL WORKFILE YA ORDENADO, FILTRANDO POR   *
002445*          USUARIO Y RANGO DE FECHAS (INCLUSIVE)                 *
002450 165-LEE-ORDENADO SECTION.
002455     RETURN WORKFILE
002460          AT END SET FIN-WORKFILE TO TRUE
002465     END-RETURN
002470     PERFORM 205-LEE-TRANMAST UNTIL FIN-WORKFILE.
002475 165-LEE-ORDENADO-E. EXIT.
002480
002481*--------> CUERPO DEL CICLO DE LECTURA DEL WORKFILE ORDENADO     *
002482*          EL FILTRO DE FECHA-HASTA ACEPTA BLANCO COMO "SIN      *
002483*          LIMITE SUPERIOR" (SEM-00415)                          *
002485 205-LEE-TRANMAST SECTION.
002490     IF TRAN-USUARIO = WKS-USUARIO-PROCESO   AND
002495        TRAN-FECHA NOT < WKS-FECHA-DESDE     AND
002500        (WKS-FECHA-HASTA = SPACES OR
002505         TRAN-FECHA NOT > WKS-FECHA-HASTA)
002510        PERFORM 210-ACUMULA-Y-GENERA
002515     END-IF
002520     RETURN WORKFILE
002525          AT END SET FIN-WORKFILE TO TRUE
002530     END-RETURN.
002535 205-LEE-TRANMAST-E. EXIT.
002536
002540*--------> ACUMULA EL TOTAL SEGUN EL TIPO E IMPRIME EL DETALLE   *
002545 210-ACUMULA-Y-GENERA SECTION.
002550     EVALUATE TRUE
002560        WHEN TRAN-ES-INGRESO
002570           ADD TRAN-MONTO TO WKS-TOTAL-INGRESO
002580        WHEN TRAN-ES-EGRESO
002590           ADD TRAN-MONTO TO WKS-TOTAL-EGRESO
002600     END-EVALUATE
002610     ADD 1 TO WKS-CONT-IMPRESOS
002620     GENERATE DETAILLINE.
002630 210-ACUMULA-Y-GENERA-E. EXIT.
002640
002650*--------> CALCULA EL BALANCE NETO, TERMINA EL REPORTE, CIERRA   *
002660*          EL REPORTE Y MUESTRA LAS ESTADISTICAS DE LA CORRIDA   *
002670 230-TERMINA-CIERRA-REPORTE SECTION.
002680     COMPUTE WKS-BALANCE-NETO =
002690        WKS-TOTAL-INGRESO - WKS-TOTAL-EGRESO
002700     TERMINATE REPORTE-TRANSACC
002720     CLOSE REPORTE
002730     DISPLAY "PFN3040 - REGISTROS LEIDOS    : " WKS-CONT-LEIDOS
002740     DISPLAY "PFN3040 - REGISTROS IMPRESOS  : " WKS-CONT-IMPRESOS.
002750 230-TERMINA-CIERRA-REPORTE-E. EXIT.
002760
002770*--------> RUTINA COMUN DE ERROR DE APERTURA DE ARCHIVOS         *
002780 910-ERROR-APERTURA SECTION.
002790     DISPLAY "================================================"
002800     DISPLAY "   HUBO UN ERROR AL ABRIR LOS ARCHIVOS DE PFN3040"
002810     DISPLAY " FS-TRANMAST : (" FS-TRANMAST ")"
002820     DISPLAY " FS-REPORTE  : (" FS-REPORTE ")"
002830     DISPLAY "================================================"
002840     MOVE 91 TO RETURN-CODE
002850     STOP RUN.
002860 910-ERROR-APERTURA-E. EXIT.
