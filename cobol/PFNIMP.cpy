000100******************************************************************
000110* COPYBOOK    : PFNIMP                                           *
000120* APLICACION  : FINANZAS PERSONALES (PFN)                        *
000130* DESCRIPCION : LAYOUT DE LA FILA DE IMPORTACION DE BANCO, YA    *
000140*             : MAPEADA A COLUMNAS FIJAS (EL MAPEO DE CSV/XLSX   *
000150*             : LO HACE LA CAPA DE CAPTURA, FUERA DE ESTE COBOL).*
000160* ARCHIVOS    : PFNIMPF (PS, LINE SEQUENTIAL, LRECL=145)         *
000170* USADO POR   : PFN3010                                          *
000180******************************************************************
000190* HISTORIAL DE CAMBIOS                                           *
000200* FECHA       PROG.  TICKET     DESCRIPCION                      *
000210* ----------  -----  ---------  ------------------------------   *
000220* 2020-06-20  EEDR   SEM-00198  VERSION INICIAL DEL LAYOUT.      *
000230* 2020-07-06  EEDR   SEM-00204  SE AGREGAN IMP-DEBITO E          *
000240*                               IMP-CREDITO PARA BANCOS QUE      *
000250*                               EXPORTAN DOS COLUMNAS DE MONTO.  *
000260******************************************************************
000270 01  REG-IMPFILA.
000280*--------------------------------------------------------------*
000290*    FECHA CRUDA, TAL COMO VIENE DEL EXPORTE DEL BANCO           *
000300*--------------------------------------------------------------*
000310     05  IMP-FECHA                   PIC X(20).
000320*--------------------------------------------------------------*
000330*    DESCRIPCION / BENEFICIARIO CRUDO                           *
000340*--------------------------------------------------------------*
000350     05  IMP-DESCRIPCION             PIC X(40).
000360*--------------------------------------------------------------*
000370*    MODO DE MONTO UNICO (CON SIGNO). PUEDE VENIR VACIO CUANDO  *
000380*    EL BANCO EXPORTA EN MODO DEBITO/CREDITO.                    *
000390*--------------------------------------------------------------*
000400     05  IMP-MONTO                   PIC X(15).
000410*--------------------------------------------------------------*
000420*    MODO DEBITO/CREDITO. AMBOS PUEDEN VENIR VACIOS CUANDO EL   *
000430*    BANCO EXPORTA EN MODO DE MONTO UNICO (VER SEM-00204).      *
000440*--------------------------------------------------------------*
000450     05  IMP-DEBITO                  PIC X(15).
000460     05  IMP-CREDITO                 PIC X(15).
000470*--------------------------------------------------------------*
000480*    CATEGORIA CRUDA, PUEDE VENIR VACIA                         *
000490*--------------------------------------------------------------*
000500     05  IMP-CATEGORIA               PIC X(20).
000510*--------------------------------------------------------------*
000520*    RELLENO RESERVADO PARA CRECIMIENTO FUTURO DEL REGISTRO.    *
000530*--------------------------------------------------------------*
000540     05  FILLER                      PIC X(20).
000550*--------------------------------------------------------------*
000560*    LARGO TOTAL DEL REGISTRO = 145.                             *
000570*--------------------------------------------------------------*
