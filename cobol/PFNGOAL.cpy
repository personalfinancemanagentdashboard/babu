000100******************************************************************
000110* COPYBOOK    : PFNGOAL                                          *
000120* APLICACION  : FINANZAS PERSONALES (PFN)                        *
000130* DESCRIPCION : LAYOUT DEL MAESTRO DE METAS DE AHORRO DEL        *
000140*             : USUARIO. UNA META TIENE UN MONTO OBJETIVO Y UN   *
000150*             : MONTO ACUMULADO A LA FECHA.                      *
000160* ARCHIVOS    : PFNGOALM (PS, LINE SEQUENTIAL, LRECL=148)        *
000170* USADO POR   : PFN3020, PFN3030                                 *
000180******************************************************************
000190* HISTORIAL DE CAMBIOS                                           *
000200* FECHA       PROG.  TICKET     DESCRIPCION                      *
000210* ----------  -----  ---------  ------------------------------   *
000220* 2019-02-12  EEDR   SEM-00120  VERSION INICIAL DEL LAYOUT.      *
000230* 2021-09-19  MRAM   SEM-00297  GOAL-FECHA-LIMITE PUEDE VENIR EN *
000240*                               BLANCO CUANDO NO HAY FECHA META. *
000250******************************************************************
000260 01  REG-GOALMAE.
000270*--------------------------------------------------------------*
000280*    LLAVE PRIMARIA DEL REGISTRO                                *
000290*--------------------------------------------------------------*
000300     05  GOAL-ID                     PIC X(36).
000310*--------------------------------------------------------------*
000320*    USUARIO PROPIETARIO DE LA META                             *
000330*--------------------------------------------------------------*
000340     05  GOAL-USUARIO                PIC X(36).
000350*--------------------------------------------------------------*
000360*    NOMBRE DE LA META                                          *
000370*--------------------------------------------------------------*
000380     05  GOAL-TITULO                 PIC X(40).
000390*--------------------------------------------------------------*
000400*    MONTO OBJETIVO Y MONTO ACUMULADO A LA FECHA                *
000410*--------------------------------------------------------------*
000420     05  GOAL-MONTO-META             PIC 9(08)V99.
000430     05  GOAL-MONTO-ACTUAL           PIC 9(08)V99.
000440*--------------------------------------------------------------*
000450*    FECHA LIMITE, OPCIONAL. EN BLANCO CUANDO NO SE DEFINIO.    *
000460*    VER SEM-00297.                                              *
000470*--------------------------------------------------------------*
000480     05  GOAL-FECHA-LIMITE           PIC X(10).
000490*--------------------------------------------------------------*
000500*    RELLENO RESERVADO PARA CRECIMIENTO FUTURO DEL REGISTRO.    *
000510*--------------------------------------------------------------*
000520     05  FILLER                      PIC X(06).
000530*--------------------------------------------------------------*
000540*    LARGO TOTAL DEL REGISTRO = 148.                             *
000550*--------------------------------------------------------------*
